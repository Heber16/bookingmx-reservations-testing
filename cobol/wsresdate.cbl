000100*****************************************************************
000200* wsresdate.cbl
000300* WORKING-STORAGE used by PL-VALIDATE-RESERVATION.CBL and
000400* PL-CALC-STAY-PRICE.CBL for check-in/check-out date edits and
000500* for the today's-date compare.  RESDT-WORK-DATE is loaded once
000600* per date being edited (check-in, then check-out, reused for
000700* both) and broken out by the REDEFINES below into century,
000800* month and day.  RESDT-TODAY-DATE is loaded once per run from
000900* the system clock, or from RESDT-TEST-DATE-OVERRIDE when the
001000* UPSI-0 test-date switch is on.
001100*
001200*   MM/DD/YY  BY   TICKET   DESCRIPTION
001300*   06/09/25  RVP  RES-001  ORIGINAL LAYOUT
001400*****************************************************************
001500     01  RESDT-WORK-DATE                 PIC 9(8).
001600     01  FILLER REDEFINES RESDT-WORK-DATE.
001700         05  RESDT-WORK-CCYY             PIC 9(4).
001800         05  RESDT-WORK-MM               PIC 9(2).
001900             88  RESDT-WORK-MONTH-VALID  VALUE 1 THRU 12.
002000         05  RESDT-WORK-DD               PIC 9(2).
002100
002200     01  RESDT-TODAY-DATE                PIC 9(8).
002300     01  FILLER REDEFINES RESDT-TODAY-DATE.
002400         05  RESDT-TODAY-CCYY            PIC 9(4).
002500         05  RESDT-TODAY-MM              PIC 9(2).
002600         05  RESDT-TODAY-DD              PIC 9(2).
002700
002800     77  RESDT-TEST-DATE-OVERRIDE        PIC 9(8) VALUE ZEROS.
002900
003000*****************************************************************
003100* Julian-day working fields for the nights calculation (a day
003200* count from a fixed epoch handles leap years and month/year
003300* rollover the same way for both dates, with no calendar table).
003400*****************************************************************
003500     77  RESDT-CI-JULIAN                 PIC 9(9) COMP.
003600     77  RESDT-CO-JULIAN                 PIC 9(9) COMP.
003700     77  RESDT-CENTURY-WORK               PIC 9(4) COMP.
003800     77  RESDT-MONTH-WORK                 PIC 9(4) COMP.
003900     77  RESDT-NIGHTS-COUNT                PIC S9(5) COMP.
