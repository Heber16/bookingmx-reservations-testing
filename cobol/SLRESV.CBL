000100*****************************************************************
000110* SLRESV.CBL
000120* FILE-CONTROL entries for the reservation batch run.
000130* RESERVATION-FILE is the master, keyed by RES-ID with two
000140* alternate keys (guest name, guest e-mail) to support the
000150* FGN/FEM inquiry transactions without a table load.
000160*
000170*   MM/DD/YY  BY   TICKET   DESCRIPTION
000180*   03/14/89  RVP  RES-001  ORIGINAL SELECTS
000190*   11/02/97  RVP  RES-014  ADD ALTERNATE KEY FOR NAME SEARCH
000200*   06/09/25  RVP  RES-041  ADD ALTERNATE KEY FOR E-MAIL SEARCH
000210*****************************************************************
000220* Two alternate keys added over two different tickets, eleven
000230* years apart, both WITH DUPLICATES since neither guest name nor
000240* e-mail is guaranteed unique across the whole master file.
000250     SELECT RESERVATION-FILE ASSIGN TO "RESVMSTR"
000260         ORGANIZATION IS INDEXED
000270         ACCESS MODE IS DYNAMIC
000280         RECORD KEY IS RES-ID
000290* RES-014 - backs the FGN (find-by-guest-name) transaction.
000300         ALTERNATE RECORD KEY IS RES-GUEST-NAME
000310             WITH DUPLICATES
000320* RES-041 - backs the FEM (find-by-guest-email) transaction,
000330* added when the front desk needed to look a guest up by e-mail
000340* alone.
000350         ALTERNATE RECORD KEY IS RES-GUEST-EMAIL
000360             WITH DUPLICATES
000370         FILE STATUS IS WS-RESVMSTR-STATUS.
000380
000390
000400* Plain sequential input - the eight transaction types below are
000410* read strictly in arrival order, one PERFORM per record.
000420     SELECT TRANSACTION-FILE ASSIGN TO "RESVTRAN"
000430         ORGANIZATION IS SEQUENTIAL
000440         ACCESS MODE IS SEQUENTIAL
000450         FILE STATUS IS WS-RESVTRAN-STATUS.
000460
000470
000480* Sequential print file - one detail line per transaction plus
000490* the trailer totals block at end of run.
000500     SELECT RESULT-FILE ASSIGN TO "RESVRPT"
000510         ORGANIZATION IS SEQUENTIAL
000520         ACCESS MODE IS SEQUENTIAL
000530         FILE STATUS IS WS-RESVRPT-STATUS.
000540
000550
000560* Indexed, single-record control file that carries the run date
000570* and the next reservation-ID sequence number across runs.
000580     SELECT CONTROL-FILE ASSIGN TO "RESVCTRL"
000590         ORGANIZATION IS INDEXED
000600         ACCESS MODE IS RANDOM
000610         RECORD KEY IS CONTROL-KEY
000620         FILE STATUS IS WS-RESVCTRL-STATUS.
000630*****************************************************************
