000100*****************************************************************
000110* FDRESV.CBL
000120* FD and record layout for the reservation master file.
000130* One record per reservation.  RES-ID is the primary key;
000140* RES-GUEST-NAME and RES-GUEST-EMAIL are alternate keys carried
000150* on SLRESV.CBL for the FGN/FEM inquiry transactions.
000160*
000170*   MM/DD/YY  BY   TICKET   DESCRIPTION
000180*   06/09/25  RVP  RES-001  ORIGINAL LAYOUT
000190*   06/22/25  RVP  RES-014  ADD RES-STATUS 88-LEVELS
000200*****************************************************************
000210*****************************************************************
000220* RESERVATION-FILE is opened I-O for the whole run - every action
000230* from CRE's WRITE through CMP's REWRITE shares one open, closed
000240* only in 9000 after the last transaction has been processed.
000250*****************************************************************
000260     FD  RESERVATION-FILE
000270         LABEL RECORDS ARE STANDARD.
000280
000290* 191 bytes of data below plus a six-byte pad, laid out in the
000300* order the front desk's booking screen collects the fields.
000310     01  RESERVATION-RECORD.
000320* Generated by 3910-GENERATE-RESERVATION-ID on a CRE, never on
000330* any other action - RES-<CCYYMMDD>-<5-digit-sequence>.
000340         05  RES-ID                      PIC X(36).
000350         05  RES-GUEST-NAME               PIC X(30).
000360         05  RES-GUEST-EMAIL              PIC X(40).
000370         05  RES-HOTEL-NAME               PIC X(30).
000380         05  RES-ROOM-TYPE                PIC X(10).
000390* CCYYMMDD, zoned numeric so it sorts and compares correctly
000400* without a separate edit routine.
000410         05  RES-CHECKIN-DATE             PIC 9(08).
000420* Component view used only to feed the Julian-date routine in
000430* PL-CALC-STAY-PRICE.CBL and to format screen messages.
000440         05  FILLER REDEFINES RES-CHECKIN-DATE.
000450             10  RES-CI-CCYY              PIC 9(04).
000460             10  RES-CI-MM                PIC 9(02).
000470             10  RES-CI-DD                PIC 9(02).
000480* Same CCYYMMDD shape as RES-CHECKIN-DATE above.
000490         05  RES-CHECKOUT-DATE            PIC 9(08).
000500         05  FILLER REDEFINES RES-CHECKOUT-DATE.
000510             10  RES-CO-CCYY              PIC 9(04).
000520             10  RES-CO-MM                PIC 9(02).
000530             10  RES-CO-DD                PIC 9(02).
000540* RES-014 caps this at 10 in the field edit - two digits is more
000550* room than the business rule ever needs, but matches the shape
000560* of every other small numeric count field in this file.
000570         05  RES-NUM-GUESTS               PIC 9(02).
000580* RES-014 - one-byte status code with 88-levels below standing in
000590* for the four values the batch driver ever moves in here.
000600         05  RES-STATUS                   PIC X(01).
000610             88  RES-PENDING              VALUE "P".
000620             88  RES-CONFIRMED            VALUE "F".
000630             88  RES-CANCELLED            VALUE "C".
000640             88  RES-COMPLETED            VALUE "D".
000650             88  RES-STATUS-VALID         VALUE "P" "F" "C" "D".
000660* Zoned decimal, not COMP-3 - this shop keeps money in DISPLAY
000670* usage the same as every other dollar field in the system.
000680         05  RES-TOTAL-PRICE              PIC S9(7)V99.
000690         05  FILLER                       PIC X(06).
000700*****************************************************************
