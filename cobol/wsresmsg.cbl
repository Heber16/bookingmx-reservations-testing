000100*****************************************************************
000110* wsresmsg.cbl
000120* WORKING-STORAGE result-message table for the reservation run.
000130* Every validation and status-transition guard in
000140* PL-VALIDATE-RESERVATION.CBL sets WS-RESULT-MSG-NO to one of
000150* these subscripts instead of a literal DISPLAY, since the text
000160* has to land on the result report rather than on a terminal.
000170*
000180*   MM/DD/YY  BY   TICKET   DESCRIPTION
000190*   06/09/25  RVP  RES-001  ORIGINAL 24-MESSAGE TABLE
000200*****************************************************************
000210*****************************************************************
000220* One 60-byte FILLER per message, in RESMSG-ENTRY subscript order
000230* 1 through 24 - the order below IS the numbering every validation
000240* and status-transition guard in PL-VALIDATE-RESERVATION.CBL and
000250* reservation-maintenance.cob codes into WS-RESULT-MSG-NO.  Do not
000260* reorder these without hunting down every MOVE nn TO
000270* WS-RESULT-MSG-NO in this program - there is no symbolic 88-level
000280* name standing between a literal message number and this table,
000290* the same as this shop's older message tables have always worked.
000300*****************************************************************
000310     01  RESMSG-TABLE-AREA.
000320*   Message 01 - RESMSG-ENTRY(1).
000330         05  FILLER PIC X(60) VALUE
000340             "The reservation ID cannot be empty".
000350*   Message 02 - RESMSG-ENTRY(2).
000360         05  FILLER PIC X(60) VALUE
000370             "Reservation with ID not found".
000380*   Message 03 - RESMSG-ENTRY(3).
000390         05  FILLER PIC X(60) VALUE
000400             "A reservation already exists with the ID".
000410*   Message 04 - RESMSG-ENTRY(4).
000420         05  FILLER PIC X(60) VALUE
000430             "A cancelled reservation cannot be updated".
000440*   Message 05 - RESMSG-ENTRY(5).
000450         05  FILLER PIC X(60) VALUE
000460             "A completed reservation cannot be updated".
000470*   Message 06 - RESMSG-ENTRY(6).
000480         05  FILLER PIC X(60) VALUE
000490             "The reservation has already been cancelled".
000500*   Message 07 - RESMSG-ENTRY(7).
000510         05  FILLER PIC X(60) VALUE
000520             "A completed reservation cannot be cancelled".
000530*   Message 08 - RESMSG-ENTRY(8).
000540         05  FILLER PIC X(60) VALUE
000550             "Only pending reservations can be confirmed".
000560*   Message 09 - RESMSG-ENTRY(9).
000570         05  FILLER PIC X(60) VALUE
000580             "Only confirmed reservations can be completed".
000590*   Message 10 - RESMSG-ENTRY(10).
000600         05  FILLER PIC X(60) VALUE
000610             "Guest name is required".
000620*   Message 11 - RESMSG-ENTRY(11).
000630         05  FILLER PIC X(60) VALUE
000640             "Guest email address required".
000650*   Message 12 - RESMSG-ENTRY(12).
000660         05  FILLER PIC X(60) VALUE
000670             "The email format is invalid".
000680*   Message 13 - RESMSG-ENTRY(13).
000690         05  FILLER PIC X(60) VALUE
000700             "The hotel name is required".
000710*   Message 14 - RESMSG-ENTRY(14).
000720         05  FILLER PIC X(60) VALUE
000730             "The room type is required".
000740*   Message 15 - RESMSG-ENTRY(15).
000750         05  FILLER PIC X(60) VALUE
000760             "The check-in date is required".
000770*   Message 16 - RESMSG-ENTRY(16).
000780         05  FILLER PIC X(60) VALUE
000790             "The check-out date is required".
000800*   Message 17 - RESMSG-ENTRY(17).
000810         05  FILLER PIC X(60) VALUE
000820             "The check-in date cannot be earlier than today".
000830*   Message 18 - RESMSG-ENTRY(18).
000840         05  FILLER PIC X(60) VALUE
000850             "The check-in date must be earlier than the check
000860-            "-out date".
000870*   Message 19 - RESMSG-ENTRY(19).
000880         05  FILLER PIC X(60) VALUE
000890             "The number of guests must be greater than 0".
000900*   Message 20 - RESMSG-ENTRY(20).
000910         05  FILLER PIC X(60) VALUE
000920             "The maximum number of guests is 10".
000930*   Message 21 - RESMSG-ENTRY(21).
000940         05  FILLER PIC X(60) VALUE
000950             "The total price must be greater than 0".
000960*   Message 22 - RESMSG-ENTRY(22).
000970         05  FILLER PIC X(60) VALUE
000980             "The guest name cannot be empty".
000990*   Message 23 - RESMSG-ENTRY(23).
001000         05  FILLER PIC X(60) VALUE
001010             "The email cannot be empty".
001020*   Message 24 - RESMSG-ENTRY(24).
001030         05  FILLER PIC X(60) VALUE
001040             "The price per night must be greater than 0".
001050
001060* REDEFINES gives the same 24 entries an OCCURS/INDEXED-BY view
001070* so 8000-BUILD-AND-WRITE-DETAIL can pull one out by subscript -
001080* RESMSG-TABLE-AREA above exists only so VALUE clauses can load
001090* the table at compile time, since VALUE and OCCURS cannot be
001100* combined on the same item in this shop's compiler.
001110     01  RESMSG-TABLE REDEFINES RESMSG-TABLE-AREA.
001120         05  RESMSG-ENTRY OCCURS 24 TIMES
001130                         INDEXED BY RESMSG-IX
001140                         PIC X(60).
