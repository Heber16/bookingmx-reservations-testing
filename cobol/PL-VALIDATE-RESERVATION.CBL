000100*****************************************************************
000110* PL-VALIDATE-RESERVATION.CBL
000120* Field edits for an incoming CRE or UPD transaction, COPYd into
000130* reservation-maintenance.cob and PERFORMed THRU 6000-EXIT before
000140* a record is ever written or rewritten.  Each edit that fails
000150* sets WS-RESULT-MSG-NO to its RESMSG-TABLE entry and drops
000160* WS-VALID-RESV-SW to N; 6000 stops at the first failure the way
000170* this shop's edit chains have always worked, rather than piling
000180* every message onto one result line.
000190*
000200* The e-mail check (6011/6012) indexes WS-EMAIL-CHAR, the REDEF-
000210* INES char table over WS-EMAIL-SCAN, one position at a time with
000220* PERFORM VARYING - there is no library routine here for shape-
000230* testing a string.  It requires exactly one "@"; a non-empty
000240* local part in front of it built only from letters, digits,
000250* "+", "_", ".", and "-"; a non-empty domain part after it built
000260* only from letters, digits, "." and "-"; and at least two
000270* EMAIL-LETTER-CLASS characters trailing the last "." in the
000280* domain.  Any other character anywhere in the address - a blank
000290* included - fails the edit outright.
000300*
000310*   MM/DD/YY  BY   TICKET   DESCRIPTION
000320*   06/09/25  RVP  RES-001  ORIGINAL EDIT CHAIN
000330*   11/02/97  RVP  RES-014  RAISED MAX GUEST COUNT EDIT TO 10
000340*   03/30/99  DGH  RES-019  Y2K - CENTURY WINDOW ON CHECK-IN EDIT
000350*   07/22/25  DGH  RES-042  ADDED THRU x-EXIT ON EVERY PERFORM OF
000360*                            A PARAGRAPH THAT GOES TO ITS OWN
000370*                            -EXIT - A BARE PERFORM NEVER GOT
000380*                            CONTROL BACK AND RAN AWAY DOWN INTO
000390*                            THE NEXT PARAGRAPH ON THE FIRST
000400*                            VALIDATION FAILURE OF THE RUN.
000410*   07/22/25  DGH  RES-043  REWROTE 6011/6012 - THE OLD EDIT
000420*                            ACCEPTED A BLANK LOCAL PART, A
000430*                            ONE-LETTER TRAILING SEGMENT, AND AN
000440*                            EMBEDDED BLANK AHEAD OF THE "@".
000450*****************************************************************
000460*****************************************************************
000470* 6000 is the top of the edit chain - it drives every field edit
000480* below in a fixed order, but only as long as the prior edit
000490* still has RESV-DATA-VALID true.  The first failure short-
000500* circuits every edit after it, so a transaction with several
000510* things wrong only ever reports the first one found, in field
000520* order top to bottom.
000530*****************************************************************
000540 6000-VALIDATE-RESERVATION.
000550* Assume valid going in - each edit below is the only thing
000560* that can flip this to N.
000570     MOVE "Y"                    TO WS-VALID-RESV-SW.
000580
000590* Guest name is checked unconditionally - it is always the
000600* first field looked at.
000610     PERFORM 6010-VALIDATE-GUEST-NAME THRU 6010-EXIT.
000620* Only proceed to the next edit if nothing has failed yet.
000630     IF RESV-DATA-VALID
000640         PERFORM 6011-VALIDATE-GUEST-EMAIL THRU 6011-EXIT.
000650* Only proceed to the next edit if nothing has failed yet.
000660     IF RESV-DATA-VALID
000670         PERFORM 6020-VALIDATE-HOTEL-NAME THRU 6020-EXIT.
000680* Only proceed to the next edit if nothing has failed yet.
000690     IF RESV-DATA-VALID
000700         PERFORM 6030-VALIDATE-ROOM-TYPE THRU 6030-EXIT.
000710     IF RESV-DATA-VALID
000720         PERFORM 6040-VALIDATE-CHECKIN-DATE THRU 6040-EXIT.
000730     IF RESV-DATA-VALID
000740         PERFORM 6050-VALIDATE-CHECKOUT-DATE THRU 6050-EXIT.
000750     IF RESV-DATA-VALID
000760         PERFORM 6060-VALIDATE-DATE-ORDER THRU 6060-EXIT.
000770     IF RESV-DATA-VALID
000780         PERFORM 6070-VALIDATE-NUM-GUESTS THRU 6070-EXIT.
000790     IF RESV-DATA-VALID
000800         PERFORM 6080-VALIDATE-TOTAL-PRICE THRU 6080-EXIT.
000810* WS-VALID-RESV-SW reflects the outcome of whichever edit ran
000820* last (or the first one that failed) by the time control
000830* reaches here.
000840 6000-EXIT.
000850     EXIT.
000860
000870*****************************************************************
000880* 6010 - guest name is a plain required-field edit; there is no
000890* further shape check on it beyond "not all spaces", the same as
000900* hotel name and room type below.
000910*****************************************************************
000920 6010-VALIDATE-GUEST-NAME.
000930     IF TRN-GUEST-NAME EQUAL SPACES
000940* Message 10 - see wsresmsg.cbl.
000950         MOVE 10                 TO WS-RESULT-MSG-NO
000960         MOVE "N"                TO WS-VALID-RESV-SW.
000970* Fall-through means the name was present.
000980 6010-EXIT.
000990     EXIT.
001000
001010*****************************************************************
001020* 6011 first rejects an all-blank e-mail with message 11 - a
001030* required-field miss, distinct from message 12 which covers a
001040* present but malformed address.  A present address is copied
001050* into WS-EMAIL-SCAN and 6013 walks backward over any trailing
001060* blanks in that 40-byte field to find the real length, since the
001070* transaction record right-pads the field with spaces and this
001080* edit must not count those as domain characters.  6012 then
001090* walks the address left to right one character at a time,
001100* splitting the counting between 6015 (before the "@") and 6014
001110* (after it).
001120*****************************************************************
001130 6011-VALIDATE-GUEST-EMAIL.
001140     IF TRN-GUEST-EMAIL EQUAL SPACES
001150         MOVE 11                 TO WS-RESULT-MSG-NO
001160         MOVE "N"                TO WS-VALID-RESV-SW
001170         GO TO 6011-EXIT.
001180
001190     MOVE TRN-GUEST-EMAIL        TO WS-EMAIL-SCAN.
001200     PERFORM 6013-BACK-OVER-TRAILING-BLANK THRU 6013-EXIT
001210             VARYING WS-EMAIL-LEN FROM 40 BY -1
001220             UNTIL WS-EMAIL-LEN EQUAL ZERO
001230                OR WS-EMAIL-CHAR(WS-EMAIL-LEN) NOT EQUAL SPACE.
001240
001250* Reset every counter and switch this scan uses before walking
001260* the address - this paragraph can run more than once per run
001270* (once per CRE/UPD transaction plus once per FEM inquiry), so
001280* nothing here may be assumed left over from a prior call.
001290     MOVE ZERO                   TO WS-EMAIL-AT-COUNT
001300                                     WS-EMAIL-LOCAL-LEN
001310                                     WS-EMAIL-DOMAIN-LEN
001320                                     WS-EMAIL-TRAIL-LET-COUNT
001330                                     WS-EMAIL-CHAR-IX.
001340     MOVE "N"                    TO WS-EMAIL-SEEN-AT-SW
001350                                     WS-EMAIL-BAD-CHAR-SW
001360                                     WS-EMAIL-SEEN-DOT-SW.
001370
001380     PERFORM 6012-SCAN-ONE-EMAIL-CHAR THRU 6012-EXIT
001390             VARYING WS-EMAIL-CHAR-IX FROM 1 BY 1
001400             UNTIL WS-EMAIL-CHAR-IX GREATER WS-EMAIL-LEN.
001410
001420* RES-043/RES-045 - all six conditions in this OR have to be
001430* checked together after the scan completes; there is no way to
001440* know mid-scan whether the address will ultimately have exactly
001450* one "@" and a literal "." somewhere in its domain, since 6012
001460* has not looked at the rest of the string yet.
001470     IF WS-EMAIL-AT-COUNT NOT EQUAL 1
001480        OR WS-EMAIL-LOCAL-LEN EQUAL ZERO
001490        OR WS-EMAIL-DOMAIN-LEN EQUAL ZERO
001500        OR WS-EMAIL-TRAIL-LET-COUNT LESS 2
001510        OR EMAIL-BAD-CHAR-FOUND
001520        OR NOT EMAIL-DOT-SEEN
001530         MOVE 12                 TO WS-RESULT-MSG-NO
001540         MOVE "N"                TO WS-VALID-RESV-SW.
001550 6011-EXIT.
001560     EXIT.
001570
001580*****************************************************************
001590* 6012 looks at exactly one character of the address per call -
001600* the PERFORM VARYING driving it in 6011 above supplies the
001610* subscript.  An "@" bumps the count and flips the seen-at
001620* switch; every other character is routed to whichever of 6014
001630* or 6015 matches which side of the "@" the scan is currently on.
001640*****************************************************************
001650 6012-SCAN-ONE-EMAIL-CHAR.
001660     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) EQUAL "@"
001670         ADD 1 TO WS-EMAIL-AT-COUNT
001680         MOVE "Y" TO WS-EMAIL-SEEN-AT-SW
001690     ELSE
001700     IF EMAIL-AT-SIGN-SEEN
001710         PERFORM 6014-SCAN-ONE-DOMAIN-CHAR THRU 6014-EXIT
001720     ELSE
001730         PERFORM 6015-SCAN-ONE-LOCAL-CHAR THRU 6015-EXIT.
001740 6012-EXIT.
001750     EXIT.
001760
001770* 6013 does no work of its own - CONTINUE is the whole body.
001780* The PERFORM VARYING that calls it in 6011 does all the real
001790* work in its own UNTIL test, walking WS-EMAIL-LEN down from 40
001800* until it lands on a non-blank position or hits zero for an
001810* all-blank field.
001820 6013-BACK-OVER-TRAILING-BLANK.
001830     CONTINUE.
001840 6013-EXIT.
001850     EXIT.
001860
001870*****************************************************************
001880* 6014 handles one domain-side character.  A "." counts toward
001890* the domain length, resets the trailing-letter run to zero, and
001900* flips WS-EMAIL-SEEN-DOT-SW (RES-045) so 6011 can tell a dot
001910* actually appeared somewhere in the domain; a "-" also resets
001920* the trailing-letter run without setting the dot switch.  A
001930* letter or digit counts toward both the domain length and the
001940* trailing-letter run, so the run only survives an unbroken tail
001950* of letters after the last dot.  Anything else (a blank, an
001960* embedded "@", any punctuation not on this list) flips the bad-
001970* character switch that 6011 checks once the whole scan is done.
001980*****************************************************************
001990 6014-SCAN-ONE-DOMAIN-CHAR.
002000     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) EQUAL "."
002010         ADD 1 TO WS-EMAIL-DOMAIN-LEN
002020         MOVE ZERO TO WS-EMAIL-TRAIL-LET-COUNT
002030         MOVE "Y" TO WS-EMAIL-SEEN-DOT-SW
002040     ELSE
002050     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) EQUAL "-"
002060         ADD 1 TO WS-EMAIL-DOMAIN-LEN
002070         MOVE ZERO TO WS-EMAIL-TRAIL-LET-COUNT
002080     ELSE
002090     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) IS EMAIL-LETTER-CLASS
002100         ADD 1 TO WS-EMAIL-DOMAIN-LEN
002110         ADD 1 TO WS-EMAIL-TRAIL-LET-COUNT
002120     ELSE
002130     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) IS NUMERIC
002140         ADD 1 TO WS-EMAIL-DOMAIN-LEN
002150         MOVE ZERO TO WS-EMAIL-TRAIL-LET-COUNT
002160     ELSE
002170         MOVE "Y" TO WS-EMAIL-BAD-CHAR-SW.
002180 6014-EXIT.
002190     EXIT.
002200
002210*****************************************************************
002220* 6015 handles one local-part character, ahead of the "@".  The
002230* allowed set is wider than the domain side - letters, digits,
002240* "+", "_", ".", "-" - matching the shape rule this edit was
002250* rewritten to under RES-043.  Anything outside that set flips
002260* the same bad-character switch 6014 uses.
002270*****************************************************************
002280 6015-SCAN-ONE-LOCAL-CHAR.
002290     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) IS EMAIL-LETTER-CLASS
002300         ADD 1 TO WS-EMAIL-LOCAL-LEN
002310     ELSE
002320     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) IS NUMERIC
002330         ADD 1 TO WS-EMAIL-LOCAL-LEN
002340     ELSE
002350     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) EQUAL "+"
002360         ADD 1 TO WS-EMAIL-LOCAL-LEN
002370     ELSE
002380     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) EQUAL "_"
002390         ADD 1 TO WS-EMAIL-LOCAL-LEN
002400     ELSE
002410     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) EQUAL "."
002420         ADD 1 TO WS-EMAIL-LOCAL-LEN
002430     ELSE
002440     IF WS-EMAIL-CHAR(WS-EMAIL-CHAR-IX) EQUAL "-"
002450         ADD 1 TO WS-EMAIL-LOCAL-LEN
002460     ELSE
002470         MOVE "Y" TO WS-EMAIL-BAD-CHAR-SW.
002480 6015-EXIT.
002490     EXIT.
002500
002510*****************************************************************
002520* 6020/6030 are plain required-field edits, same shape as 6010.
002530*****************************************************************
002540 6020-VALIDATE-HOTEL-NAME.
002550     IF TRN-HOTEL-NAME EQUAL SPACES
002560* Message 13.
002570         MOVE 13                 TO WS-RESULT-MSG-NO
002580         MOVE "N"                TO WS-VALID-RESV-SW.
002590* Fall-through means the hotel name was present.
002600 6020-EXIT.
002610     EXIT.
002620
002630 6030-VALIDATE-ROOM-TYPE.
002640     IF TRN-ROOM-TYPE EQUAL SPACES
002650* Message 14.
002660         MOVE 14                 TO WS-RESULT-MSG-NO
002670         MOVE "N"                TO WS-VALID-RESV-SW.
002680* Fall-through means the room type was present.
002690 6030-EXIT.
002700     EXIT.
002710
002720*****************************************************************
002730* 6040 - RES-019/RES-026.  A blank check-in date fails outright
002740* on message 15 before today's date is even fetched.  Otherwise
002750* today's date comes from either the system clock or, with
002760* UPSI-0 on, the same frozen test-date override 2000-INITIALIZE-
002770* RUN uses, so a check-in edit can be exercised without waiting
002780* for the calendar.  A check-in date earlier than today fails on
002790* message 17 - the CCYYMMDD comparison works across a century or
002800* year boundary the same way an ordinary numeric compare always
002810* has, so no special Y2K logic is needed here beyond the field
002820* being a full four-digit year to begin with.
002830*****************************************************************
002840 6040-VALIDATE-CHECKIN-DATE.
002850     IF TRN-CHECKIN-DATE EQUAL ZEROS
002860         MOVE 15                 TO WS-RESULT-MSG-NO
002870         MOVE "N"                TO WS-VALID-RESV-SW
002880         GO TO 6040-EXIT.
002890
002900     IF WS-TEST-DATE-SWITCH-ON
002910         MOVE RESDT-TEST-DATE-OVERRIDE TO RESDT-TODAY-DATE
002920     ELSE
002930         ACCEPT RESDT-TODAY-DATE FROM DATE YYYYMMDD.
002940
002950     IF TRN-CHECKIN-DATE LESS RESDT-TODAY-DATE
002960         MOVE 17                 TO WS-RESULT-MSG-NO
002970         MOVE "N"                TO WS-VALID-RESV-SW.
002980 6040-EXIT.
002990     EXIT.
003000
003010*****************************************************************
003020* 6050 only checks that a check-out date was supplied at all -
003030* whether it falls after check-in is 6060s job, not this ones.
003040*****************************************************************
003050 6050-VALIDATE-CHECKOUT-DATE.
003060     IF TRN-CHECKOUT-DATE EQUAL ZEROS
003070         MOVE 16                 TO WS-RESULT-MSG-NO
003080         MOVE "N"                TO WS-VALID-RESV-SW.
003090* Fall-through means a check-out date was present.
003100 6050-EXIT.
003110     EXIT.
003120
003130*****************************************************************
003140* 6060 - message 18, "The check-in date must be earlier than the
003150* check-out date" (see wsresmsg.cbl).  A same-day check-in and
003160* check-out is rejected along with a reversed pair, since NOT
003170* LESS catches equal as well as greater.
003180*****************************************************************
003190 6060-VALIDATE-DATE-ORDER.
003200     IF TRN-CHECKIN-DATE NOT LESS TRN-CHECKOUT-DATE
003210         MOVE 18                 TO WS-RESULT-MSG-NO
003220         MOVE "N"                TO WS-VALID-RESV-SW.
003230* Fall-through means the dates are in the right order.
003240 6060-EXIT.
003250     EXIT.
003260
003270*****************************************************************
003280* 6070 - RES-014 raised the upper bound here from the original
003290* limit to 10 per room per a marketing request; the lower bound
003300* of 1 has never changed, since a reservation for zero guests
003310* makes no sense to book.
003320*****************************************************************
003330 6070-VALIDATE-NUM-GUESTS.
003340     IF TRN-NUM-GUESTS LESS 1
003350         MOVE 19                 TO WS-RESULT-MSG-NO
003360         MOVE "N"                TO WS-VALID-RESV-SW
003370         GO TO 6070-EXIT.
003380
003390     IF TRN-NUM-GUESTS GREATER 10
003400         MOVE 20                 TO WS-RESULT-MSG-NO
003410         MOVE "N"                TO WS-VALID-RESV-SW.
003420* Fall-through means the guest count is between 1 and 10.
003430 6070-EXIT.
003440     EXIT.
003450
003460*****************************************************************
003470* 6080 checks the transactions incoming rate figure only -
003480* TRN-TOTAL-PRICE at this point is still the nightly rate the
003490* caller supplied; 5000-CALC-STAY-PRICE turns it into the actual
003500* stored total after this whole edit chain passes.
003510*****************************************************************
003520 6080-VALIDATE-TOTAL-PRICE.
003530     IF TRN-TOTAL-PRICE NOT GREATER ZERO
003540* Message 21.
003550         MOVE 21                 TO WS-RESULT-MSG-NO
003560         MOVE "N"                TO WS-VALID-RESV-SW.
003570* Fall-through means a positive rate was supplied.
003580 6080-EXIT.
003590     EXIT.
003600
003610*****************************************************************
003620* 6090/6091 are argument edits for the two alternate-key inquiry
003630* actions (FGN, FEM) - a blank search argument is rejected before
003640* 4600/4700 ever attempt a lookup, since START on an all-spaces
003650* key would either fail or match the wrong thing depending on
003660* how the file happens to be loaded.
003670*****************************************************************
003680 6090-VALIDATE-FIND-NAME-ARG.
003690     IF TRN-GUEST-NAME EQUAL SPACES
003700* Message 22.
003710         MOVE 22                 TO WS-RESULT-MSG-NO
003720         MOVE "N"                TO WS-VALID-RESV-SW
003730     ELSE
003740         MOVE "Y"                TO WS-VALID-RESV-SW.
003750 6090-EXIT.
003760     EXIT.
003770
003780*****************************************************************
003790* 6091 additionally routes a non-blank argument through the same
003800* 6011 shape edit a CRE/UPD transaction uses, so a search on a
003810* malformed address is rejected the same way a malformed address
003820* on a create would be, rather than being handed to the lookup as
003830* a valid-looking key that could never match anything on file.
003840*****************************************************************
003850 6091-VALIDATE-FIND-EMAIL-ARG.
003860     IF TRN-GUEST-EMAIL EQUAL SPACES
003870* Message 23.
003880         MOVE 23                 TO WS-RESULT-MSG-NO
003890         MOVE "N"                TO WS-VALID-RESV-SW
003900         GO TO 6091-EXIT.
003910
003920     MOVE "Y"                    TO WS-VALID-RESV-SW.
003930* Reuse of 6011 keeps the FEM search argument held to the same
003940* shape rule a stored e-mail address would have to meet.
003950     PERFORM 6011-VALIDATE-GUEST-EMAIL THRU 6011-EXIT.
003960* Falls through here whether 6011 passed or failed - its own
003970* switch setting is left standing either way.
003980 6091-EXIT.
003990     EXIT.
