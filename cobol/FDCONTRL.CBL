000100*****************************************************************
000200* FDCONTRL.CBL
000300* FD and record layout for the reservation id-generation control
000400* file.  One record only (CONTROL-KEY = 1), holding the last
000500* sequence number issued this run-date, so ids stay unique
000600* even when the batch runs more than once on the same date.
000900*
001000*   MM/DD/YY  BY   TICKET   DESCRIPTION
001100*   06/09/25  RVP  RES-001  ORIGINAL LAYOUT
001200*****************************************************************
001300     FD  CONTROL-FILE
001400         LABEL RECORDS ARE STANDARD.
001500
001600     01  CONTROL-RECORD.
001700         05  CONTROL-KEY                 PIC 9(01).
001800         05  CONTROL-LAST-RESV-SEQ        PIC 9(06).
001900         05  CONTROL-LAST-RUN-DATE        PIC 9(08).
002000         05  FILLER                       PIC X(10).
002100*****************************************************************
