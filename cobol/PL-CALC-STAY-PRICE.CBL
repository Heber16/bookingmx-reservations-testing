000100*****************************************************************
000110* PL-CALC-STAY-PRICE.CBL
000120* Prices a stay from check-in date, check-out date and a nightly
000130* rate, COPYd into reservation-maintenance.cob and PERFORMed by
000140* the CREATE and UPDATE action paragraphs after the field-level
000150* edits in PL-VALIDATE-RESERVATION.CBL have already passed.
000160*
000170* The transaction's TRN-TOTAL-PRICE carries the NIGHTLY RATE on
000180* input; 5000 turns the two dates into a night count by Julian
000190* day (handles leap years and month/year rollover without a
000200* calendar table) and multiplies it out to the amount actually
000210* stored in RES-TOTAL-PRICE.  5100 does the reverse - it is
000220* PERFORMed by the inquiry actions to show the caller a nightly
000230* rate derived back off a stored total, for records where the
000240* original rate was never kept.
000250*
000260*   MM/DD/YY  BY   TICKET   DESCRIPTION
000270*   06/09/25  RVP  RES-001  ORIGINAL PRICING LOGIC
000280*****************************************************************
000290
000300*****************************************************************
000310* 5000 is PERFORMed by 4000-DO-CREATE and 4200-DO-UPDATE once the
000320* field edits have already passed - it re-checks the date pair
000330* and rate one more time defensively before doing arithmetic on
000340* them, since a bad night count here would post a wrong dollar
000350* amount straight into RES-TOTAL-PRICE.
000360*****************************************************************
000370 5000-CALC-STAY-PRICE.
000380* Message 24 covers all four guard conditions at once - by the
000390* time control reaches here 6040/6050/6080 have already checked
000400* these individually, so this is belt-and-braces, not the caller's
000410* only line of defense.
000420     IF TRN-CHECKIN-DATE EQUAL ZEROS
000430        OR TRN-CHECKOUT-DATE EQUAL ZEROS
000440        OR TRN-CHECKIN-DATE NOT LESS TRN-CHECKOUT-DATE
000450        OR TRN-TOTAL-PRICE NOT GREATER ZERO
000460             MOVE 24        TO WS-RESULT-MSG-NO
000470             MOVE "N"       TO WS-CALC-OK-SW
000480             GO TO 5000-EXIT.
000490
000500* Both dates get run through the same Julian conversion so the
000510* subtraction below works regardless of which month or year each
000520* one falls in.
000530     MOVE TRN-CHECKIN-DATE  TO RESDT-WORK-DATE.
000540     PERFORM 5200-DATE-TO-JULIAN.
000550     MOVE WS-JULIAN-RESULT  TO RESDT-CI-JULIAN.
000560
000570     MOVE TRN-CHECKOUT-DATE TO RESDT-WORK-DATE.
000580     PERFORM 5200-DATE-TO-JULIAN.
000590     MOVE WS-JULIAN-RESULT  TO RESDT-CO-JULIAN.
000600
000610* Julian day numbers subtract cleanly across a month or year
000620* boundary - no separate calendar-table lookup is needed.
000630     COMPUTE RESDT-NIGHTS-COUNT
000640             = RESDT-CO-JULIAN - RESDT-CI-JULIAN.
000650
000660* TRN-TOTAL-PRICE arrives holding the nightly rate on a CRE or
000670* UPDATE input line - this line is what turns that rate into the
000680* total dollar amount actually stored on the master.
000690     COMPUTE RES-TOTAL-PRICE ROUNDED
000700             = RESDT-NIGHTS-COUNT * TRN-TOTAL-PRICE.
000710
000720     MOVE "Y"               TO WS-CALC-OK-SW.
000730 5000-EXIT.
000740     EXIT.
000750
000760
000770*****************************************************************
000780* 5100 is the mirror image of 5000 - PERFORMed by the inquiry
000790* actions (FID/FGN/FEM) to show the desk a nightly rate even
000800* though only the stay total is ever kept on the master record.
000810*****************************************************************
000820 5100-DERIVE-RATE-PER-NIGHT.
000830     MOVE RES-CHECKIN-DATE  TO RESDT-WORK-DATE.
000840     PERFORM 5200-DATE-TO-JULIAN.
000850     MOVE WS-JULIAN-RESULT  TO RESDT-CI-JULIAN.
000860
000870     MOVE RES-CHECKOUT-DATE TO RESDT-WORK-DATE.
000880     PERFORM 5200-DATE-TO-JULIAN.
000890     MOVE WS-JULIAN-RESULT  TO RESDT-CO-JULIAN.
000900
000910     COMPUTE RESDT-NIGHTS-COUNT
000920             = RESDT-CO-JULIAN - RESDT-CI-JULIAN.
000930
000940* Guards the divide - a same-day or corrupted date pair would
000950* otherwise drive RESDT-NIGHTS-COUNT to zero and abend the run
000960* on a divide-by-zero.
000970     IF RESDT-NIGHTS-COUNT GREATER ZERO
000980         COMPUTE WS-RATE-PER-NIGHT ROUNDED
000990                 = RES-TOTAL-PRICE / RESDT-NIGHTS-COUNT
001000     ELSE
001010         MOVE RES-TOTAL-PRICE TO WS-RATE-PER-NIGHT.
001020 5100-EXIT.
001030     EXIT.
001040
001050*****************************************************************
001060* 5200 turns a CCYYMMDD date into a day-number that runs in step
001070* with the calendar, using the ordinary shift-February-to-the-
001080* end-of-a-13-month-year trick, so subtracting two of them gives
001090* a true night count across any month or year boundary.
001100*****************************************************************
001110 5200-DATE-TO-JULIAN.
001120     MOVE RESDT-WORK-CCYY   TO RESDT-CENTURY-WORK.
001130     MOVE RESDT-WORK-MM     TO RESDT-MONTH-WORK.
001140
001150     IF RESDT-MONTH-WORK LESS 3
001160         ADD 12               TO RESDT-MONTH-WORK
001170         SUBTRACT 1           FROM RESDT-CENTURY-WORK.
001180
001190     COMPUTE WS-JULIAN-RESULT ROUNDED =
001200             (365.25 * (RESDT-CENTURY-WORK + 4716))
001210           + (30.6001 * (RESDT-MONTH-WORK + 1))
001220           + RESDT-WORK-DD
001230           - 1524.
001240 5200-EXIT.
001250     EXIT.
