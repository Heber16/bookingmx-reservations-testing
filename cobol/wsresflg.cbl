000100*****************************************************************
000110* wsresflg.cbl
000120* WORKING-STORAGE switches and scratch accumulators shared by
000130* PL-VALIDATE-RESERVATION.CBL, PL-LOOK-FOR-RESERVATION-RECORD.CBL
000140* and PL-CALC-STAY-PRICE.CBL.  Kept in one small copybook, the
000150* same way the shop has always kept its switches apart from the
000160* record layouts, since a switch belongs to the run and not to
000170* any one file.
000180*
000190*   MM/DD/YY  BY   TICKET   DESCRIPTION
000200*   06/09/25  RVP  RES-001  ORIGINAL LAYOUT
000210*   07/22/25  DGH  RES-042  ADDED WS-EMAIL-BAD-CHAR-SW AND THE
000220*                            LOCAL/DOMAIN LENGTH AND TRAILING-
000230*                            LETTER COUNTERS FOR THE TIGHTENED
000240*                            E-MAIL SHAPE EDIT; RETIRED
000250*                            WS-EMAIL-DOT-AFTER-AT.
000260*   08/09/25  DGH  RES-045  ADDED WS-EMAIL-SEEN-DOT-SW - THE
000270*                            TRAILING-LETTER-RUN TEST ALONE DID
000280*                            NOT PROVE A DOT WAS EVER PRESENT IN
000290*                            THE DOMAIN.
000300*****************************************************************
000310* Set by every 7xxx lookup paragraph before returning control to
000320* the action paragraph that PERFORMed it.
000330     01  WS-RESV-FOUND-SW            PIC X.
000340         88  RESV-FOUND              VALUE "Y".
000350         88  RESV-NOT-FOUND          VALUE "N".
000360
000370* Set by 5000-CALC-STAY-PRICE - CALC-NOT-OK means WS-RESULT-MSG-
000380* NO already carries the message number to report.
000390     01  WS-CALC-OK-SW               PIC X.
000400         88  CALC-OK                 VALUE "Y".
000410         88  CALC-NOT-OK             VALUE "N".
000420
000430* Set by 6000-VALIDATE-RESERVATION, the single go/no-go switch
000440* every 4xxx action paragraph checks before touching the master.
000450     01  WS-VALID-RESV-SW            PIC X.
000460         88  RESV-DATA-VALID         VALUE "Y".
000470         88  RESV-DATA-NOT-VALID     VALUE "N".
000480
000490* RES-042 - scratch switch used only inside the e-mail edit chain
000500* while scanning WS-EMAIL-SCAN one character at a time.
000510     01  WS-EMAIL-SEEN-AT-SW         PIC X.
000520         88  EMAIL-AT-SIGN-SEEN      VALUE "Y".
000530
000540* RES-042 - flips on the first character the tightened e-mail
000550* edit will not accept, replacing the old WS-EMAIL-DOT-AFTER-AT
000560* approach.
000570     01  WS-EMAIL-BAD-CHAR-SW        PIC X.
000580         88  EMAIL-BAD-CHAR-FOUND    VALUE "Y".
000590
000600* RES-045 - a "." resets WS-EMAIL-TRAIL-LET-COUNT the same as a
000610* "-" or a digit does, so the trailing-letter test alone cannot
000620* tell whether a dot ever appeared in the domain; this switch is
000630* the only record that one did.
000640     01  WS-EMAIL-SEEN-DOT-SW        PIC X.
000650         88  EMAIL-DOT-SEEN          VALUE "Y".
000660
000670* Subscript into RESMSG-TABLE in wsresmsg.cbl - COMP since it
000680* only ever feeds a table subscript, never prints.
000690     77  WS-RESULT-MSG-NO            PIC 9(02) COMP.
000700
000710* Scratch result of 5100-DERIVE-RATE-PER-NIGHT, moved into
000720* WS-RESULT-TEXT by the inquiry action paragraphs.
000730     77  WS-RATE-PER-NIGHT           PIC S9(7)V99.
000740
000750* Output of 5200-DATE-TO-JULIAN - nine digits is comfortably wide
000760* enough for any Julian day number this century or the next.
000770     77  WS-JULIAN-RESULT            PIC 9(09) COMP.
000780
000790* Working copy of the e-mail address being edited - copied out of
000800* TRN-GUEST-EMAIL so the scan below never disturbs the transaction
000810* record itself.
000820     01  WS-EMAIL-SCAN               PIC X(40).
000830     01  WS-EMAIL-CHAR-TABLE REDEFINES WS-EMAIL-SCAN.
000840         05  WS-EMAIL-CHAR           PIC X
000850                                     OCCURS 40 TIMES.
000860
000870* Subscript that walks WS-EMAIL-CHAR one position at a time
000880* through the whole e-mail edit chain in 6011 through 6015.
000890     77  WS-EMAIL-CHAR-IX            PIC 9(02) COMP.
000900     77  WS-EMAIL-AT-COUNT           PIC 9(02) COMP.
000910     77  WS-EMAIL-LEN                PIC 9(02) COMP.
000920     77  WS-EMAIL-LOCAL-LEN          PIC 9(02) COMP.
000930     77  WS-EMAIL-DOMAIN-LEN         PIC 9(02) COMP.
000940     77  WS-EMAIL-TRAIL-LET-COUNT    PIC 9(02) COMP.
000950     77  WS-OUTCOME                  PIC X(05).
000960     77  WS-RESULT-TEXT              PIC X(80).
