000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. RESERVATION-MAINTENANCE.
000120  AUTHOR. R V PELLETIER.
000130  INSTALLATION. CORPORATE DATA PROCESSING - BATCH SYSTEMS GROUP.
000140  DATE-WRITTEN. 06/09/89.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180*    RESERVATION-MAINTENANCE
000190*
000200*    Nightly batch driver for the reservation system.  Reads a
000210*    file of add/change/status transactions against the master,
000220*    applies each one in arrival order, and writes one line per
000230*    transaction to the result report plus a set of run totals.
000240*    Replaces the old overnight keypunch-and-post cycle - the
000250*    transactions now come off the front-desk terminals during
000260*    the day and are batched up for this run.
000270*
000280*    CHANGE LOG
000290*
000300*    MM/DD/YY  BY   TICKET    DESCRIPTION
000310*    --------  ---  --------  -------------------------------
000320*    06/09/89  RVP  RES-001   ORIGINAL PROGRAM.  CREATE, UPDATE
000330*                              AND CANCEL AGAINST THE MASTER.
000340*    02/11/90  RVP  RES-006   ADD CONFIRM AND COMPLETE ACTIONS
000350*                              FOR THE FRONT-DESK STATUS BOARD.
000360*    08/22/91  DGH  RES-009   ADD FIND-BY-ID INQUIRY ACTION.
000370*    04/03/93  DGH  RES-011   ADD FIND-BY-NAME AND FIND-BY-
000380*                              EMAIL INQUIRY ACTIONS FOR THE
000390*                              RESERVATIONS DESK.
000400*    11/02/97  RVP  RES-014   RAISED MAX GUEST COUNT EDIT TO
000410*                              10 PER ROOM PER MARKETING REQ.
000420*    03/30/99  DGH  RES-019   Y2K - CENTURY WINDOW ON CHECK-IN
000430*                              EDIT AND JULIAN NIGHT COUNT.       RES-019
000440*    01/18/00  DGH  RES-020   VERIFIED CENTURY ROLLOVER OK        RES-020
000450*                              IN NIGHT COUNT ACROSS NEW YR.      RES-020
000460*    07/07/03  RVP  RES-026   ADD UPSI-0 TEST-DATE OVERRIDE       RES-026
000470*                              SWITCH FOR CHECK-IN EDIT.          RES-026
000480*    05/14/08  MTS  RES-033   ADD ALTERNATE E-MAIL KEY LOOKUP.
000490*    09/09/12  MTS  RES-037   REJECT DUPLICATE ID ON CREATE
000500*                              INSTEAD OF SILENTLY OVERLAYING
000510*                              THE OLD RECORD.
000520*    06/09/25  RVP  RES-041   COMPUTE TOTAL PRICE FROM NIGHTS     RES-041
000530*                              TIMES RATE, NOT TAKEN AS GIVEN.    RES-041
000540*    07/22/25  DGH  RES-042   AUDIT FOUND EVERY PERFORM OF A      RES-042
000550*                              PARAGRAPH THAT GOES TO ITS OWN     RES-042
000560*                              -EXIT CODED BARE, WITH NO THRU -   RES-042
000570*                              A GO TO OUTSIDE THE PERFORMED      RES-042
000580*                              RANGE NEVER RETURNS TO THE         RES-042
000590*                              CALLER.  ADDED THRU x-EXIT ON      RES-042
000600*                              EVERY SUCH PERFORM IN THE          RES-042
000610*                              DISPATCH CHAIN.  ADDED             RES-042
000620*                              EMAIL-LETTER-CLASS BELOW FOR THE   RES-042
000630*                              TIGHTENED E-MAIL EDIT IN           RES-042
000640*                              PL-VALIDATE-RESERVATION.CBL.       RES-042
000650*    08/09/25  DGH  RES-044   REVIEWED WHOLE PROGRAM AGAINST      RES-044
000660*                              THE STANDING BATCH-DOC WRITE-UP    RES-044
000670*                              AND ADDED THE PARAGRAPH-LEVEL      RES-044
000680*                              NARRATIVE BELOW.  NO LOGIC WAS     RES-044
000690*                              CHANGED BY THIS PASS - COMMENTS    RES-044
000700*                              ONLY, SO THE NEXT PERSON WHO       RES-044
000710*                              OWNS THIS PROGRAM DOES NOT HAVE    RES-044
000720*                              TO RE-DERIVE THE WHY BEHIND EACH   RES-044
000730*                              BRANCH FROM THE CODE ALONE.        RES-044
000740*
000750*****************************************************************
000760  ENVIRONMENT DIVISION.
000770  CONFIGURATION SECTION.
000780*****************************************************************
000790* SPECIAL-NAMES below carries three things this program leans on
000800* instead of the newer intrinsic-FUNCTION style this shop has
000810* moved away from: the printer channel for the run-totals report,
000820* the two CLASS conditions that stand in for character-range
000830* tests (one for the four legal status codes, one for the
000840* letters allowed in an e-mail local and domain part), and the
000850* UPSI-0 switch that lets an operator force a fixed run date at
000860* the console for testing the check-in edit without waiting for
000870* the calendar to cooperate.
000880*****************************************************************
000890  SPECIAL-NAMES.
000900      C01 IS TOP-OF-FORM
000910      CLASS RESV-STATUS-CLASS IS "P", "F", "C", "D"
000920      CLASS EMAIL-LETTER-CLASS IS "A" THRU "Z", "a" THRU "z"
000930      UPSI-0 ON STATUS IS WS-TEST-DATE-SWITCH-ON
000940             OFF STATUS IS WS-TEST-DATE-SWITCH-OFF.
000950  INPUT-OUTPUT SECTION.
000960* SLRESV.CBL holds the four SELECT/ASSIGN clauses - master,
000970* transaction, result and control files - in the one-copybook-
000980* per-FILE-CONTROL style this shop has always kept.
000990  FILE-CONTROL.
001000
001010      COPY "SLRESV.CBL".
001020
001030  DATA DIVISION.
001040* Record layouts are broken out one copybook per file, so a
001050* change to one file does not ripple into the SELECT clauses
001060* or into another files FD.
001070  FILE SECTION.
001080
001090      COPY "FDRESV.CBL".
001100      COPY "FDRESTRN.CBL".
001110      COPY "FDRESRPT.CBL".
001120      COPY "FDCONTRL.CBL".
001130
001140* wsresdate.cbl  - the Julian-date work area shared by the
001150*                  pricing paragraphs and the check-in edit.
001160* wsresflg.cbl   - switches: found/not-found, valid/not-valid,
001170*                  calc-ok, and the e-mail scan work area added
001180*                  under RES-042.
001190* wsresctr.cbl   - the eight run counters that print on the
001200*                  totals page at the end of the run.
001210* wsresmsg.cbl   - the 24-entry result-message table; every edit
001220*                  and status guard below sets a message number
001230*                  into this table instead of building its own
001240*                  DISPLAY text.
001250  WORKING-STORAGE SECTION.
001260
001270      COPY "wsresdate.cbl".
001280      COPY "wsresflg.cbl".
001290      COPY "wsresctr.cbl".
001300      COPY "wsresmsg.cbl".
001310
001320* File-status work areas for the four files this program owns.
001330* Only the transaction files EOF code is tested outside of the
001340* INVALID KEY / AT END clauses that ride on the individual I-O
001350* statements - the rest exist mostly so a dump after an abend
001360* shows what the last status was.
001370      01  WS-RESVMSTR-STATUS          PIC X(02).
001380          88  RESVMSTR-OK             VALUE "00".
001390      01  WS-RESVTRAN-STATUS          PIC X(02).
001400          88  RESVTRAN-OK             VALUE "00".
001410          88  RESVTRAN-EOF            VALUE "10".
001420      01  WS-RESVRPT-STATUS           PIC X(02).
001430          88  RESVRPT-OK              VALUE "00".
001440      01  WS-RESVCTRL-STATUS          PIC X(02).
001450          88  RESVCTRL-OK             VALUE "00".
001460
001470* Master loop control switch - set once the transaction file
001480* hands back an AT END, tested by the PERFORM ... UNTIL in
001490* 1000-MAIN-PROCESS below.
001500      01  WS-END-OF-TRANS-SW          PIC X.
001510          88  END-OF-TRANSACTIONS     VALUE "Y".
001520
001530* WS-RUN-DATE is the run's notion of "today" - either the real
001540* system date or, with UPSI-0 flipped on at the JCL or console,
001550* a frozen test date, so the check-in-not-in-the-past edit can
001560* be exercised on demand without waiting for the calendar.
001570      77  WS-RUN-DATE                 PIC 9(08) COMP.
001580* Used only by 9050/9051, the master-integrity sweep that runs
001590* just ahead of close - see the banner in front of 9050 below.
001600      01  WS-RESVMSTR-EOF-SW          PIC X.
001610          88  RESVMSTR-EOF            VALUE "Y".
001620  PROCEDURE DIVISION.
001630*****************************************************************
001640* PROCEDURE DIVISION paragraph numbering follows this shop's
001650* usual bands: 1000 is the driver, 2000/9000 are run start-up and
001660* shutdown, 3000/3900/3910 are transaction-loop plumbing, 4000-
001670* 4700 are the eight transaction actions, 5000-5200 are pricing,
001680* 6000-6091 are field-level edits, 7000-7200 are master lookups,
001690* 8000-8200 are report-writing, and 9050-9051 are the end-of-run
001700* integrity sweep.
001710*****************************************************************
001720
001730*****************************************************************
001740* 1000-MAIN-PROCESS is the whole run in three lines: open files
001750* and prime the loop, drive one PERFORM per transaction until the
001760* transaction file is exhausted, then close out and print the
001770* totals.  Nothing here decides business rules - it only
001780* sequences the three housekeeping phases every batch run goes
001790* through.
001800*****************************************************************
001810  1000-MAIN-PROCESS.
001820      PERFORM 2000-INITIALIZE-RUN THRU 2000-EXIT.
001830      PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
001840              UNTIL END-OF-TRANSACTIONS.
001850      PERFORM 9000-FINISH-RUN THRU 9000-EXIT.
001860* EXIT PROGRAM / STOP RUN pair - EXIT PROGRAM matters only if
001870* this were ever CALLed as a subprogram; run as a main program
001880* it behaves the same as STOP RUN alone.
001890      EXIT PROGRAM.
001900* Last statement this program ever executes in a normal run.
001910      STOP RUN.
001920* Program never actually falls into this paragraph - EXIT
001930* PROGRAM above always leaves first - but it is coded THRU
001940* every PERFORM elsewhere in the shop's standard style.
001950  1000-EXIT.
001960      EXIT.
001970
001980*****************************************************************
001990* 2000-INITIALIZE-RUN opens the four files, primes the end-of-
002000* transactions switch and the report line-count so the first
002010* detail line forces a fresh page, sets WS-RUN-DATE from either
002020* the operating system or the UPSI-0 test-date override, reads
002030* or builds the control record that carries the last-assigned
002040* reservation sequence number, and primes the read-ahead on the
002050* transaction file that the whole run is driven off of.
002060*****************************************************************
002070  2000-INITIALIZE-RUN.
002080* I-O, not INPUT - CREATE/UPDATE/CONFIRM/CANCEL/COMPLETE all
002090* write back to this file in the same run.
002100      OPEN I-O   RESERVATION-FILE.
002110* Read-only - this run never writes back to its own input.
002120      OPEN INPUT TRANSACTION-FILE.
002130* A fresh report every run - OUTPUT, not EXTEND.
002140      OPEN OUTPUT RESULT-FILE.
002150* I-O because the sequence counter on this one record gets
002160* bumped by every CREATE that needs a generated ID.
002170      OPEN I-O   CONTROL-FILE.
002180
002190      MOVE "N" TO WS-END-OF-TRANS-SW.
002200* Force a page break on the very first WRITE - 99 is well past
002210* any page size this shop's report layouts use, so 8100 always
002220* sees WS-PRINTED-LINES too big and starts page one.
002230      MOVE 99  TO WS-PRINTED-LINES.
002240
002250* RES-026 - production runs always take today's date off the
002260* system clock; the UPSI-0 branch exists purely so a test region
002270* can drive this from a JCL override switch without recompiling.
002280      IF WS-TEST-DATE-SWITCH-ON
002290          MOVE RESDT-TEST-DATE-OVERRIDE TO WS-RUN-DATE
002300      ELSE
002310          ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002320
002330      PERFORM 3900-GET-CONTROL-RECORD THRU 3900-EXIT.
002340
002350      READ TRANSACTION-FILE
002360          AT END
002370              MOVE "Y" TO WS-END-OF-TRANS-SW.
002380* Falling through to here means the run is primed and the
002390* main loop in 1000 can start.
002400  2000-EXIT.
002410      EXIT.
002420
002430*****************************************************************
002440* 3000-PROCESS-ONE-TRANSACTION handles exactly one transaction
002450* record: reset the outcome and result-text work areas, dispatch
002460* on the transactions action code to the paragraph that knows
002470* how to do that action, write the result line for whatever
002480* happened (success or error - the report always gets a line),
002490* and read the next transaction.  An unrecognized action code
002500* falls through to message 1, the same wording used for a blank
002510* required field, since an action code this program has never
002520* heard of is treated the same as a transaction with nothing
002530* usable in it.
002540*****************************************************************
002550  3000-PROCESS-ONE-TRANSACTION.
002560      MOVE "OK"    TO WS-OUTCOME.
002570      MOVE SPACES  TO WS-RESULT-TEXT.
002580
002590* One action code per transaction record - the EVALUATE below is
002600* the whole routing table for this run; anything not listed
002610* falls to WHEN OTHER and message 1.
002620      EVALUATE TRUE
002630          WHEN TRN-IS-CREATE
002640              PERFORM 4000-DO-CREATE THRU 4000-EXIT
002650          WHEN TRN-IS-UPDATE
002660              PERFORM 4100-DO-UPDATE THRU 4100-EXIT
002670          WHEN TRN-IS-CONFIRM
002680              PERFORM 4200-DO-CONFIRM THRU 4200-EXIT
002690          WHEN TRN-IS-CANCEL
002700              PERFORM 4300-DO-CANCEL THRU 4300-EXIT
002710          WHEN TRN-IS-COMPLETE
002720              PERFORM 4400-DO-COMPLETE THRU 4400-EXIT
002730          WHEN TRN-IS-FIND-ID
002740              PERFORM 4500-DO-FIND-BY-ID THRU 4500-EXIT
002750          WHEN TRN-IS-FIND-NAME
002760              PERFORM 4600-DO-FIND-BY-NAME THRU 4600-EXIT
002770          WHEN TRN-IS-FIND-EMAIL
002780              PERFORM 4700-DO-FIND-BY-EMAIL THRU 4700-EXIT
002790          WHEN OTHER
002800              MOVE "ERROR" TO WS-OUTCOME
002810              MOVE 1       TO WS-RESULT-MSG-NO
002820      END-EVALUATE.
002830
002840      PERFORM 8000-BUILD-AND-WRITE-DETAIL THRU 8000-EXIT.
002850
002860      READ TRANSACTION-FILE
002870          AT END
002880              MOVE "Y" TO WS-END-OF-TRANS-SW.
002890* The result line was already written above regardless of
002900* which branch of the dispatch ran.
002910  3000-EXIT.
002920      EXIT.
002930
002940*****************************************************************
002950* 3900-GET-CONTROL-RECORD reads the single control record that
002960* carries the last reservation sequence number ever assigned and
002970* the run date it was last touched on.  First run ever against
002980* this master builds the record from scratch on an INVALID KEY.
002990* A run date that does not match today's means the sequence
003000* counter is stale from a prior day and gets reset to zero so
003010* today's IDs start clean at RES-<today>-00001 in 3910 below.
003020*****************************************************************
003030  3900-GET-CONTROL-RECORD.
003040* PERFORMed once, from 2000, before the first transaction is
003050* ever read.
003060* This shop keeps exactly one control record on this file, key
003070* value 1 - there is never a second one.
003080      MOVE 1 TO CONTROL-KEY.
003090      READ CONTROL-FILE
003100          INVALID KEY
003110              MOVE 1          TO CONTROL-KEY
003120              MOVE ZERO       TO CONTROL-LAST-RESV-SEQ
003130              MOVE WS-RUN-DATE TO CONTROL-LAST-RUN-DATE
003140              WRITE CONTROL-RECORD.
003150
003160      IF CONTROL-LAST-RUN-DATE NOT EQUAL WS-RUN-DATE
003170          MOVE ZERO        TO CONTROL-LAST-RESV-SEQ
003180          MOVE WS-RUN-DATE  TO CONTROL-LAST-RUN-DATE.
003190* Either branch above leaves the control record correctly
003200* positioned for 3910 to bump when a CREATE needs an ID.
003210  3900-EXIT.
003220      EXIT.
003230
003240*****************************************************************
003250* 3910-GENERATE-RESERVATION-ID only fires on a CREATE that came
003260* in with no caller-supplied ID.  The sequence number lives on
003270* the control record, not in working storage, specifically so
003280* it survives across runs and is REWRITten immediately after
003290* being bumped, so a mid-run abend never hands out the same ID
003300* twice on the restart.
003310*****************************************************************
003320  3910-GENERATE-RESERVATION-ID.
003330      ADD 1 TO CONTROL-LAST-RESV-SEQ.
003340      REWRITE CONTROL-RECORD.
003350
003360* Generated ID shape is RES-<8-digit run date>-<6-digit sequence>,
003370* e.g. RES-20250809-000001 - readable at a glance on the report
003380* and unique within a run date.
003390      STRING "RES-" CONTROL-LAST-RUN-DATE "-" CONTROL-LAST-RESV-SEQ
003400          DELIMITED BY SIZE INTO RES-ID.
003410* REWRITE happens before the STRING build, not after - the
003420* counter on disk must advance even if this run later abends
003430* while building the ID text.
003440  3910-EXIT.
003450      EXIT.
003460
003470*****************************************************************
003480* 4000-DO-CREATE - RES-037.  Field edits and pricing both have to
003490* pass before this paragraph ever looks at whether the caller
003500* supplied an ID, because there is no point rejecting a duplicate
003510* ID on a transaction that was going to fail validation anyway -
003520* the caller should see the field-level error first.  A blank
003530* TRN-RES-ID means auto-assign (3910); a supplied one must not
003540* already exist on the master - prior to RES-037 a duplicate
003550* silently overlaid the old record, which is exactly the kind of
003560* thing an auditor asks about.
003570*****************************************************************
003580  4000-DO-CREATE.
003590      PERFORM 6000-VALIDATE-RESERVATION THRU 6000-EXIT.
003600      IF RESV-DATA-NOT-VALID
003610          MOVE "ERROR" TO WS-OUTCOME
003620          GO TO 4000-EXIT.
003630
003640      PERFORM 5000-CALC-STAY-PRICE THRU 5000-EXIT.
003650      IF CALC-NOT-OK
003660          MOVE "ERROR" TO WS-OUTCOME
003670          GO TO 4000-EXIT.
003680
003690* Blank ID on a CREATE means the caller wants the system to
003700* assign the next number; a supplied ID must be checked for a
003710* collision instead.
003720      IF TRN-RES-ID EQUAL SPACES
003730          MOVE SPACES TO RES-ID
003740          PERFORM 3910-GENERATE-RESERVATION-ID THRU 3910-EXIT
003750      ELSE
003760          PERFORM 7000-LOOK-FOR-RESERVATION-BY-ID THRU 7000-EXIT
003770* RES-037 - a supplied ID that already exists is rejected outright
003780* rather than silently overlaying the prior record.
003790          IF RESV-FOUND
003800              MOVE "ERROR" TO WS-OUTCOME
003810              MOVE 3       TO WS-RESULT-MSG-NO
003820              GO TO 4000-EXIT
003830          ELSE
003840              MOVE TRN-RES-ID TO RES-ID.
003850
003860* A brand-new reservation is always born PENDING - it has to be
003870* confirmed by a separate CON transaction before it can ever be
003880* completed; there is no path that creates a record in any
003890* other status.
003900      MOVE TRN-GUEST-NAME    TO RES-GUEST-NAME.
003910      MOVE TRN-GUEST-EMAIL   TO RES-GUEST-EMAIL.
003920      MOVE TRN-HOTEL-NAME    TO RES-HOTEL-NAME.
003930      MOVE TRN-ROOM-TYPE     TO RES-ROOM-TYPE.
003940      MOVE TRN-CHECKIN-DATE  TO RES-CHECKIN-DATE.
003950      MOVE TRN-CHECKOUT-DATE TO RES-CHECKOUT-DATE.
003960      MOVE TRN-NUM-GUESTS    TO RES-NUM-GUESTS.
003970* Status literal - see FDRESV.CBL for the four one-character
003980* codes this field is allowed to carry.
003990      MOVE "P"               TO RES-STATUS.
004000
004010* WRITEs own INVALID KEY is a second line of defense against a
004020* duplicate key slipping through between the lookup above and
004030* this WRITE.
004040      WRITE RESERVATION-RECORD
004050          INVALID KEY
004060              MOVE "ERROR" TO WS-OUTCOME
004070              MOVE 3       TO WS-RESULT-MSG-NO
004080              GO TO 4000-EXIT.
004090
004100* Bump the run counter that prints on the totals page.
004110      ADD 1 TO WS-CNT-CREATED.
004120* Echo the resolved ID back onto the transaction record so
004130* 8000 below can print it on the result line.
004140      MOVE RES-ID TO TRN-RES-ID.
004150      STRING "RESERVATION CREATED, ID " RES-ID
004160          DELIMITED BY SIZE INTO WS-RESULT-TEXT.
004170* Every early exit above already set WS-OUTCOME to ERROR; a
004180* fall-through to here means the create succeeded.
004190  4000-EXIT.
004200      EXIT.
004210
004220*****************************************************************
004230* 4100-DO-UPDATE changes the guest, stay and room fields on an
004240* existing reservation.  Neither a CANCELLED nor a COMPLETED
004250* record can be touched - both are end states as far as this
004260* program is concerned, and letting an update reopen one would
004270* corrupt the run totals a prior night's CAN or CMP transaction
004280* already counted.  A PENDING or FIRM record may still be
004290* corrected right up until it completes.
004300*****************************************************************
004310  4100-DO-UPDATE.
004320* Field edits and duplicate checks are identical between CREATE
004330* and UPDATE except UPDATE never needs to invent an ID.
004340      IF TRN-RES-ID EQUAL SPACES
004350          MOVE "ERROR" TO WS-OUTCOME
004360          MOVE 1       TO WS-RESULT-MSG-NO
004370          GO TO 4100-EXIT.
004380
004390      PERFORM 7000-LOOK-FOR-RESERVATION-BY-ID THRU 7000-EXIT.
004400      IF RESV-NOT-FOUND
004410          MOVE "ERROR" TO WS-OUTCOME
004420          MOVE 2       TO WS-RESULT-MSG-NO
004430          GO TO 4100-EXIT.
004440
004450* End-state guard - a cancelled reservation is frozen.
004460      IF RES-CANCELLED
004470          MOVE "ERROR" TO WS-OUTCOME
004480          MOVE 4       TO WS-RESULT-MSG-NO
004490          GO TO 4100-EXIT.
004500
004510* End-state guard - a completed stay is frozen too.
004520      IF RES-COMPLETED
004530          MOVE "ERROR" TO WS-OUTCOME
004540          MOVE 5       TO WS-RESULT-MSG-NO
004550          GO TO 4100-EXIT.
004560
004570      PERFORM 6000-VALIDATE-RESERVATION THRU 6000-EXIT.
004580      IF RESV-DATA-NOT-VALID
004590          MOVE "ERROR" TO WS-OUTCOME
004600          GO TO 4100-EXIT.
004610
004620      PERFORM 5000-CALC-STAY-PRICE THRU 5000-EXIT.
004630      IF CALC-NOT-OK
004640          MOVE "ERROR" TO WS-OUTCOME
004650          GO TO 4100-EXIT.
004660
004670      MOVE TRN-GUEST-NAME    TO RES-GUEST-NAME.
004680      MOVE TRN-GUEST-EMAIL   TO RES-GUEST-EMAIL.
004690      MOVE TRN-HOTEL-NAME    TO RES-HOTEL-NAME.
004700      MOVE TRN-ROOM-TYPE     TO RES-ROOM-TYPE.
004710      MOVE TRN-CHECKIN-DATE  TO RES-CHECKIN-DATE.
004720      MOVE TRN-CHECKOUT-DATE TO RES-CHECKOUT-DATE.
004730      MOVE TRN-NUM-GUESTS    TO RES-NUM-GUESTS.
004740
004750* Status is deliberately left untouched by an update - changing
004760* status is CON/CAN/CMPs job only, so an UPD transaction can
004770* never sneak a record from one status to another by riding
004780* along with a field change.
004790      REWRITE RESERVATION-RECORD
004800          INVALID KEY
004810              MOVE "ERROR" TO WS-OUTCOME
004820              MOVE 2       TO WS-RESULT-MSG-NO
004830              GO TO 4100-EXIT.
004840
004850* Bump the run counter that prints on the totals page.
004860      ADD 1 TO WS-CNT-UPDATED.
004870      MOVE "RESERVATION UPDATED" TO WS-RESULT-TEXT.
004880* Every early exit above already set WS-OUTCOME to ERROR; a
004890* fall-through to here means the update succeeded.
004900  4100-EXIT.
004910      EXIT.
004920
004930*****************************************************************
004940* 4200-DO-CONFIRM moves a reservation from PENDING to FIRM.  The
004950* front desk uses this once a guest's payment or deposit clears -
004960* only a PENDING record is eligible; one already FIRM, CANCELLED
004970* or COMPLETED fails message 8, since none of those are legal
004980* starting points for a confirm.
004990*****************************************************************
005000  4200-DO-CONFIRM.
005010* Same three-step shape as every status-change action: locate,
005020* guard the current status, rewrite.
005030      IF TRN-RES-ID EQUAL SPACES
005040          MOVE "ERROR" TO WS-OUTCOME
005050          MOVE 1       TO WS-RESULT-MSG-NO
005060          GO TO 4200-EXIT.
005070
005080      PERFORM 7000-LOOK-FOR-RESERVATION-BY-ID THRU 7000-EXIT.
005090      IF RESV-NOT-FOUND
005100          MOVE "ERROR" TO WS-OUTCOME
005110          MOVE 2       TO WS-RESULT-MSG-NO
005120          GO TO 4200-EXIT.
005130
005140* Only a PENDING record may be confirmed.
005150      IF NOT RES-PENDING
005160          MOVE "ERROR" TO WS-OUTCOME
005170          MOVE 8       TO WS-RESULT-MSG-NO
005180          GO TO 4200-EXIT.
005190
005200* Confirmed.
005210      MOVE "F" TO RES-STATUS.
005220      REWRITE RESERVATION-RECORD
005230          INVALID KEY
005240              MOVE "ERROR" TO WS-OUTCOME
005250              MOVE 2       TO WS-RESULT-MSG-NO
005260              GO TO 4200-EXIT.
005270
005280* Bump the run counter that prints on the totals page.
005290      ADD 1 TO WS-CNT-CONFIRMED.
005300      MOVE "RESERVATION CONFIRMED" TO WS-RESULT-TEXT.
005310* Fall-through means the confirm succeeded.
005320  4200-EXIT.
005330      EXIT.
005340
005350*****************************************************************
005360* 4300-DO-CANCEL moves a reservation to CANCELLED from either
005370* PENDING or FIRM - the desk can cancel a booking whether or not
005380* it was ever confirmed.  Once cancelled a record is a dead end:
005390* it cannot be cancelled again (message 6) and it cannot be
005400* completed (message 7 covers that from the completed side, but
005410* a cancel against an already-completed stay is caught here the
005420* same way, since neither end state may be revisited).
005430*****************************************************************
005440  4300-DO-CANCEL.
005450* Same three-step shape as 4200, with two end-state guards
005460* instead of one since either FIRM or PENDING may be cancelled.
005470      IF TRN-RES-ID EQUAL SPACES
005480          MOVE "ERROR" TO WS-OUTCOME
005490          MOVE 1       TO WS-RESULT-MSG-NO
005500          GO TO 4300-EXIT.
005510
005520      PERFORM 7000-LOOK-FOR-RESERVATION-BY-ID THRU 7000-EXIT.
005530      IF RESV-NOT-FOUND
005540          MOVE "ERROR" TO WS-OUTCOME
005550          MOVE 2       TO WS-RESULT-MSG-NO
005560          GO TO 4300-EXIT.
005570
005580* Cannot cancel what is already cancelled.
005590      IF RES-CANCELLED
005600          MOVE "ERROR" TO WS-OUTCOME
005610          MOVE 6       TO WS-RESULT-MSG-NO
005620          GO TO 4300-EXIT.
005630
005640* Cannot cancel a stay that has already been completed.
005650      IF RES-COMPLETED
005660          MOVE "ERROR" TO WS-OUTCOME
005670          MOVE 7       TO WS-RESULT-MSG-NO
005680          GO TO 4300-EXIT.
005690
005700* Cancelled.
005710      MOVE "C" TO RES-STATUS.
005720      REWRITE RESERVATION-RECORD
005730          INVALID KEY
005740              MOVE "ERROR" TO WS-OUTCOME
005750              MOVE 2       TO WS-RESULT-MSG-NO
005760              GO TO 4300-EXIT.
005770
005780* Bump the run counter that prints on the totals page.
005790      ADD 1 TO WS-CNT-CANCELLED.
005800      MOVE "RESERVATION CANCELLED" TO WS-RESULT-TEXT.
005810* Fall-through means the cancel succeeded.
005820  4300-EXIT.
005830      EXIT.
005840
005850*****************************************************************
005860* 4400-DO-COMPLETE closes out a stay once the guest has checked
005870* out - the only legal starting status is FIRM (confirmed).  A
005880* PENDING reservation has to be confirmed first; there is no
005890* short-cut from PENDING straight to COMPLETED, which is what
005900* message 9 is guarding against here.
005910*****************************************************************
005920  4400-DO-COMPLETE.
005930* Same three-step shape again - only the starting status differs.
005940      IF TRN-RES-ID EQUAL SPACES
005950          MOVE "ERROR" TO WS-OUTCOME
005960          MOVE 1       TO WS-RESULT-MSG-NO
005970          GO TO 4400-EXIT.
005980
005990      PERFORM 7000-LOOK-FOR-RESERVATION-BY-ID THRU 7000-EXIT.
006000      IF RESV-NOT-FOUND
006010          MOVE "ERROR" TO WS-OUTCOME
006020          MOVE 2       TO WS-RESULT-MSG-NO
006030          GO TO 4400-EXIT.
006040
006050* Only a FIRM (confirmed) record may be marked completed.
006060      IF NOT RES-CONFIRMED
006070          MOVE "ERROR" TO WS-OUTCOME
006080          MOVE 9       TO WS-RESULT-MSG-NO
006090          GO TO 4400-EXIT.
006100
006110* Completed (Done).
006120      MOVE "D" TO RES-STATUS.
006130      REWRITE RESERVATION-RECORD
006140          INVALID KEY
006150              MOVE "ERROR" TO WS-OUTCOME
006160              MOVE 2       TO WS-RESULT-MSG-NO
006170              GO TO 4400-EXIT.
006180
006190* Bump the run counter that prints on the totals page.
006200      ADD 1 TO WS-CNT-COMPLETED.
006210      MOVE "RESERVATION COMPLETED" TO WS-RESULT-TEXT.
006220* Fall-through means the complete succeeded.
006230  4400-EXIT.
006240      EXIT.
006250
006260*****************************************************************
006270* 4500-DO-FIND-BY-ID - RES-009.  Straight lookup by the unique
006280* key, the same 7000 paragraph every status-change action already
006290* uses.  5100 is PERFORMed afterward purely to give the desk a
006300* per-night rate on the result line even for a record that was
006310* only ever stored with a total price - the inquiry does not
006320* change anything on the master, it only derives a number to
006330* print.
006340*****************************************************************
006350  4500-DO-FIND-BY-ID.
006360* Inquiries never write to the master - they only read and report.
006370      IF TRN-RES-ID EQUAL SPACES
006380          MOVE "ERROR" TO WS-OUTCOME
006390          MOVE 1       TO WS-RESULT-MSG-NO
006400          GO TO 4500-EXIT.
006410
006420      PERFORM 7000-LOOK-FOR-RESERVATION-BY-ID THRU 7000-EXIT.
006430      IF RESV-NOT-FOUND
006440          MOVE "ERROR" TO WS-OUTCOME
006450          MOVE 2       TO WS-RESULT-MSG-NO
006460          GO TO 4500-EXIT.
006470
006480* Inquiries get their own counter, separate from the five
006490* action counters above.
006500      ADD 1 TO WS-CNT-INQUIRIES.
006510      PERFORM 5100-DERIVE-RATE-PER-NIGHT THRU 5100-EXIT.
006520      STRING "FOUND - " RES-GUEST-NAME " AT " RES-HOTEL-NAME
006530          DELIMITED BY SIZE INTO WS-RESULT-TEXT.
006540* Fall-through means the record was found and reported.
006550  4500-EXIT.
006560      EXIT.
006570
006580*****************************************************************
006590* 4600-DO-FIND-BY-NAME - RES-011.  The alternate-key lookup by
006600* guest name needs an argument edit of its own first (6090
006610* below) since, unlike an ID lookup, a name search has nothing
006620* else in the transaction to fall back on if the name field was
006630* left blank.
006640*****************************************************************
006650  4600-DO-FIND-BY-NAME.
006660* Guest name is not a unique key on this file, so 7100 below has
006670* to START-and-check rather than READ direct.
006680      PERFORM 6090-VALIDATE-FIND-NAME-ARG THRU 6090-EXIT.
006690      IF RESV-DATA-NOT-VALID
006700          MOVE "ERROR" TO WS-OUTCOME
006710          GO TO 4600-EXIT.
006720
006730      PERFORM 7100-LOOK-FOR-RESERVATION-BY-NAME THRU 7100-EXIT.
006740      IF RESV-NOT-FOUND
006750          MOVE "ERROR" TO WS-OUTCOME
006760          MOVE 2       TO WS-RESULT-MSG-NO
006770          GO TO 4600-EXIT.
006780
006790* Inquiries get their own counter, separate from the five
006800* action counters above.
006810      ADD 1 TO WS-CNT-INQUIRIES.
006820* Echo the resolved ID back onto the transaction record so
006830* 8000 below can print it on the result line.
006840      MOVE RES-ID TO TRN-RES-ID.
006850      STRING "FOUND - " RES-ID " AT " RES-HOTEL-NAME
006860          DELIMITED BY SIZE INTO WS-RESULT-TEXT.
006870* Fall-through means the record was found and reported.
006880  4600-EXIT.
006890      EXIT.
006900
006910*****************************************************************
006920* 4700-DO-FIND-BY-EMAIL - RES-033.  Same shape as 4600, but keyed
006930* on the guest's e-mail address instead of name - added when the
006940* front desk started taking phone reservations where the caller
006950* had an e-mail on file but could not always spell out the exact
006960* name the reservation was booked under.
006970*****************************************************************
006980  4700-DO-FIND-BY-EMAIL.
006990* E-mail is likewise not the primary key, so this uses the same
007000* START-and-check idiom as 4600 against a different alternate
007010* index.
007020      PERFORM 6091-VALIDATE-FIND-EMAIL-ARG THRU 6091-EXIT.
007030      IF RESV-DATA-NOT-VALID
007040          MOVE "ERROR" TO WS-OUTCOME
007050          GO TO 4700-EXIT.
007060
007070      PERFORM 7200-LOOK-FOR-RESERVATION-BY-EMAIL THRU 7200-EXIT.
007080      IF RESV-NOT-FOUND
007090          MOVE "ERROR" TO WS-OUTCOME
007100          MOVE 2       TO WS-RESULT-MSG-NO
007110          GO TO 4700-EXIT.
007120
007130* Inquiries get their own counter, separate from the five
007140* action counters above.
007150      ADD 1 TO WS-CNT-INQUIRIES.
007160* Echo the resolved ID back onto the transaction record so
007170* 8000 below can print it on the result line.
007180      MOVE RES-ID TO TRN-RES-ID.
007190      STRING "FOUND - " RES-ID " AT " RES-HOTEL-NAME
007200          DELIMITED BY SIZE INTO WS-RESULT-TEXT.
007210* Fall-through means the record was found and reported.
007220  4700-EXIT.
007230      EXIT.
007240
007250*****************************************************************
007260* 9000-FINISH-RUN is the mirror image of 2000 - run the master
007270* integrity sweep (RES-041, see the banner on 9050 below) while
007280* the file is still open, print the totals page, then close
007290* everything down in the order it was opened.
007300*****************************************************************
007310  9000-FINISH-RUN.
007320* Order matters here - the integrity sweep must run while the
007330* master is still open, before CLOSE below.
007340      PERFORM 9050-VERIFY-MASTER-INTEGRITY THRU 9050-EXIT.
007350      PERFORM 8200-WRITE-RUN-TOTALS THRU 8200-EXIT.
007360
007370      CLOSE RESERVATION-FILE.
007380      CLOSE TRANSACTION-FILE.
007390      CLOSE RESULT-FILE.
007400      CLOSE CONTROL-FILE.
007410* Files are closed in the same order they were opened in 2000.
007420  9000-EXIT.
007430      EXIT.
007440
007450*****************************************************************
007460* Belt-and-suspenders pass over the master before close - every   RES-041
007470* record on file must carry one of the four legal status codes.   RES-041
007480* Anything else means the file was changed by something other     RES-041
007490* than this program, so this run's totals get flagged suspect.    RES-041
007500*****************************************************************
007510* The sweep is a full-file sequential scan keyed off RES-ID
007520* starting at LOW-VALUES, which on an indexed file simply means
007530* "start at the first record" - an empty master is not an error,
007540* it just means the START's INVALID KEY sends control straight
007550* to the exit with nothing checked.
007560  9050-VERIFY-MASTER-INTEGRITY.
007570      MOVE "N" TO WS-RESVMSTR-EOF-SW.
007580      MOVE LOW-VALUES TO RES-ID.
007590      START RESERVATION-FILE KEY NOT < RES-ID
007600          INVALID KEY
007610              GO TO 9050-EXIT.
007620
007630      PERFORM 9051-CHECK-ONE-MASTER-RECORD THRU 9051-EXIT
007640              UNTIL RESVMSTR-EOF.
007650* Reached either because the master is empty or because every
007660* record on file has now been checked.
007670  9050-EXIT.
007680      EXIT.
007690
007700* One record's worth of the integrity sweep - a bad status goes
007710* to the console log (SYSOUT, not the result report; this is an
007720* operations concern, not something the desk needs on their
007730* transaction report) but does not stop the run, since one
007740* corrupted record should not hold up tonight's totals.
007750  9051-CHECK-ONE-MASTER-RECORD.
007760* READ ... NEXT RECORD walks the file in key sequence from
007770* wherever the START above left the cursor positioned.
007780      READ RESERVATION-FILE NEXT RECORD
007790          AT END
007800              MOVE "Y" TO WS-RESVMSTR-EOF-SW
007810              GO TO 9051-EXIT.
007820
007830      IF RES-STATUS IS NOT RESV-STATUS-CLASS
007840          DISPLAY "*** BAD STATUS CODE ON RESVMSTR ID " RES-ID.
007850* One pass through this paragraph equals one master record
007860* checked.
007870  9051-EXIT.
007880      EXIT.
007890
007900      COPY "PL-VALIDATE-RESERVATION.CBL".
007910      COPY "PL-LOOK-FOR-RESERVATION-RECORD.CBL".
007920      COPY "PL-CALC-STAY-PRICE.CBL".
007930      COPY "PL-BUILD-RESULT-LINE.CBL".
