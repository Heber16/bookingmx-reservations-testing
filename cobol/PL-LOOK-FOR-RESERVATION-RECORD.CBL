000100*****************************************************************
000110* PL-LOOK-FOR-RESERVATION-RECORD.CBL
000120* Lookup paragraphs COPYd into reservation-maintenance.cob.
000130* 7000 reads the master direct by RES-ID (used by UPD, CON, CAN,
000140* CMP and the FID inquiry).  7100 and 7200 scan the master in
000150* alternate-key order to answer the FGN and FEM inquiries, the
000160* same way the shop has always chased a record by a non-unique
000170* key - START to position, then READ NEXT and check the key
000180* actually matches, since START only guarantees NOT LESS THAN.
000190*
000200*   MM/DD/YY  BY   TICKET   DESCRIPTION
000210*   06/09/25  RVP  RES-001  ORIGINAL LOOKUP LOGIC
000220*****************************************************************
000230
000240*****************************************************************
000250* 7000 is a straight direct read by the primary key, RES-ID - the
000260* fastest of the three lookups since RESERVATION-FILE is indexed
000270* on it.  UPD, CON, CAN, CMP and FID all funnel through here
000280* first before they touch the record any further.
000290*****************************************************************
000300 7000-LOOK-FOR-RESERVATION-BY-ID.
000310* Assume found, flip it to "N" only on the paths below that fail -
000320* keeps the happy path a single MOVE with no ELSE needed.
000330     MOVE "Y"             TO WS-RESV-FOUND-SW.
000340     MOVE TRN-RES-ID      TO RES-ID.
000350* INVALID KEY on a direct READ means no record carries this exact
000360* RES-ID - straightforward, unlike the alternate-key START below.
000370     READ RESERVATION-FILE
000380         INVALID KEY
000390             MOVE "N"     TO WS-RESV-FOUND-SW
000400             GO TO 7000-EXIT.
000410 7000-EXIT.
000420     EXIT.
000430
000440
000450*****************************************************************
000460* 7100 answers the FGN inquiry.  RES-GUEST-NAME is not a unique
000470* key, so a plain READ cannot be used - START positions the file
000480* cursor at the first record NOT LESS THAN the search name, then
000490* READ NEXT RECORD pulls whatever sits there, matching or not.
000500* The IF below is what actually decides a hit from a miss.
000510*****************************************************************
000520 7100-LOOK-FOR-RESERVATION-BY-NAME.
000530     MOVE "Y"             TO WS-RESV-FOUND-SW.
000540     MOVE TRN-GUEST-NAME  TO RES-GUEST-NAME.
000550* NOT LESS THAN is the only comparison START supports - it will
000560* happily position on a name that comes after the one asked for
000570* if no exact match exists, so INVALID KEY here only fires when
000580* the search name sorts past the end of the file.
000590     START RESERVATION-FILE KEY NOT < RES-GUEST-NAME
000600         INVALID KEY
000610             MOVE "N"     TO WS-RESV-FOUND-SW
000620             GO TO 7100-EXIT.
000630* AT END here means the START succeeded but the file ran out
000640* before a next record could be read - rare, but the file-status
000650* discipline this shop uses everywhere else applies here too.
000660     READ RESERVATION-FILE NEXT RECORD
000670         AT END
000680             MOVE "N"     TO WS-RESV-FOUND-SW
000690             GO TO 7100-EXIT.
000700* This is the check that turns START's NOT LESS THAN promise into
000710* an actual equality test - the record READ NEXT landed on may be
000720* the next name alphabetically, not the one that was searched for.
000730     IF RES-GUEST-NAME NOT EQUAL TRN-GUEST-NAME
000740         MOVE "N"         TO WS-RESV-FOUND-SW.
000750 7100-EXIT.
000760     EXIT.
000770
000780
000790*****************************************************************
000800* 7200 answers the FEM inquiry - identical shape to 7100 above,
000810* keyed on RES-GUEST-EMAIL instead of RES-GUEST-NAME, added when
000820* the front desk started taking phone bookings where the caller
000830* had an e-mail on file but not always the exact name on record.
000840*****************************************************************
000850 7200-LOOK-FOR-RESERVATION-BY-EMAIL.
000860     MOVE "Y"             TO WS-RESV-FOUND-SW.
000870     MOVE TRN-GUEST-EMAIL TO RES-GUEST-EMAIL.
000880* Same NOT LESS THAN caveat as 7100 - a near-miss email still
000890* satisfies START, so the equality test below still has to run.
000900     START RESERVATION-FILE KEY NOT < RES-GUEST-EMAIL
000910         INVALID KEY
000920             MOVE "N"     TO WS-RESV-FOUND-SW
000930             GO TO 7200-EXIT.
000940     READ RESERVATION-FILE NEXT RECORD
000950         AT END
000960             MOVE "N"     TO WS-RESV-FOUND-SW
000970             GO TO 7200-EXIT.
000980* Confirms the record actually matches the searched-for email
000990* rather than just being the next one in alternate-key order.
001000     IF RES-GUEST-EMAIL NOT EQUAL TRN-GUEST-EMAIL
001010         MOVE "N"         TO WS-RESV-FOUND-SW.
001020 7200-EXIT.
001030     EXIT.
