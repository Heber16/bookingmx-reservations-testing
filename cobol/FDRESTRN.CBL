000100*****************************************************************
000110* FDRESTRN.CBL
000120* FD and record layout for the incoming reservation transaction
000130* file.  One record per transaction, processed in arrival order.
000140* TRN-RESERVATION carries the same body as RESERVATION-RECORD
000150* (name through price) for the CRE and UPD actions; it is left
000160* blank/zero for CON, CAN, CMP and the inquiry actions.
000170*
000180*   MM/DD/YY  BY   TICKET   DESCRIPTION
000190*   06/09/25  RVP  RES-001  ORIGINAL LAYOUT
000200*****************************************************************
000210*****************************************************************
000220* TRANSACTION-FILE is opened INPUT once in 2000-INITIALIZE-RUN
000230* and read sequentially by 3000-PROCESS-ONE-TRANSACTION until AT
000240* END sets WS-TRANSACTION-EOF-SW.
000250*****************************************************************
000260     FD  TRANSACTION-FILE
000270         LABEL RECORDS ARE STANDARD.
000280
000290* TRN-ACTION dispatches every transaction to one of eight action
000300* paragraphs in reservation-maintenance.cob - see the 88-levels
000310* right below for the exact eight codes this run understands.
000320     01  TRANSACTION-RECORD.
000330* Eight and only eight valid codes - anything else falls through
000340* every 88-level test and lands on the driver's own error path.
000350         05  TRN-ACTION                  PIC X(03).
000360             88  TRN-IS-CREATE            VALUE "CRE".
000370             88  TRN-IS-UPDATE            VALUE "UPD".
000380             88  TRN-IS-CONFIRM           VALUE "CON".
000390             88  TRN-IS-CANCEL            VALUE "CAN".
000400             88  TRN-IS-COMPLETE          VALUE "CMP".
000410             88  TRN-IS-FIND-ID           VALUE "FID".
000420             88  TRN-IS-FIND-NAME         VALUE "FGN".
000430             88  TRN-IS-FIND-EMAIL        VALUE "FEM".
000440* Required on UPD, CON, CAN, CMP and FID; blank on a CRE, since
000450* the ID does not exist yet, and ignored on FGN/FEM.
000460         05  TRN-RES-ID                  PIC X(36).
000470* Carries the same field order as RESERVATION-RECORD in FDRESV.
000480* CBL so a CRE or UPD can MOVE this group straight onto the
000490* master body in one statement.
000500         05  TRN-RESERVATION.
000510             10  TRN-GUEST-NAME           PIC X(30).
000520             10  TRN-GUEST-EMAIL          PIC X(40).
000530             10  TRN-HOTEL-NAME           PIC X(30).
000540             10  TRN-ROOM-TYPE            PIC X(10).
000550             10  TRN-CHECKIN-DATE         PIC 9(08).
000560             10  TRN-CHECKOUT-DATE        PIC 9(08).
000570* RES-014 caps this at 10 - checked in 6070, not here.
000580             10  TRN-NUM-GUESTS           PIC 9(02).
000590* Holds the nightly RATE on input, not the stay total - 5000-
000600* CALC-STAY-PRICE multiplies it out before it ever reaches
000610* RES-TOTAL-PRICE on the master.
000620             10  TRN-TOTAL-PRICE          PIC S9(7)V99.
000630         05  FILLER                       PIC X(30).
000640*****************************************************************
