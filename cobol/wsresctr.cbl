000100*****************************************************************
000110* wsresctr.cbl
000120* WORKING-STORAGE run counters and print-spacing controls for
000130* the result report, COPYd into reservation-maintenance.cob and
000140* rolled by PL-BUILD-RESULT-LINE.CBL as each transaction is
000150* disposed of, then printed on RPT-TOTALS-LINE at end of run.
000160*
000170*   MM/DD/YY  BY   TICKET   DESCRIPTION
000180*   06/09/25  RVP  RES-001  ORIGINAL LAYOUT
000190*****************************************************************
000200* Bumped once per page in 8100-PRINT-HEADINGS, never reset mid-
000210* run - three digits is more pages than one run ever produces.
000220     77  WS-PAGE-NUMBER              PIC 9(03) COMP VALUE ZERO.
000230     01  WS-PRINTED-LINES            PIC 9(02) COMP VALUE 99.
000240         88  RESRPT-PAGE-FULL        VALUE 50 THRU 99.
000250
000260* One accumulator per action outcome, printed in this exact order
000270* by 8200-WRITE-RUN-TOTALS at end of run.
000280     01  WS-RUN-COUNTERS.
000290         05  WS-CNT-PROCESSED        PIC 9(07) COMP VALUE ZERO.
000300         05  WS-CNT-CREATED          PIC 9(07) COMP VALUE ZERO.
000310         05  WS-CNT-UPDATED          PIC 9(07) COMP VALUE ZERO.
000320         05  WS-CNT-CONFIRMED        PIC 9(07) COMP VALUE ZERO.
000330         05  WS-CNT-CANCELLED        PIC 9(07) COMP VALUE ZERO.
000340         05  WS-CNT-COMPLETED        PIC 9(07) COMP VALUE ZERO.
000350         05  WS-CNT-INQUIRIES        PIC 9(07) COMP VALUE ZERO.
000360         05  WS-CNT-ERRORS           PIC 9(07) COMP VALUE ZERO.
