000100*****************************************************************
000110* PL-BUILD-RESULT-LINE.CBL
000120* Formats and writes the result report, COPYd into
000130* reservation-maintenance.cob.  8000 is PERFORMed once per
000140* transaction after the dispatch paragraph has set WS-OUTCOME
000150* and WS-RESULT-MSG-NO (or moved a success message of its own
000160* into WS-RESULT-TEXT); 8100 prints the title and column
000170* headings; 8200 is PERFORMed once at end of run for the
000180* trailer totals.
000190*
000200*   MM/DD/YY  BY   TICKET   DESCRIPTION
000210*   06/09/25  RVP  RES-001  ORIGINAL REPORT LOGIC
000220*****************************************************************
000230*****************************************************************
000240* 8000 writes exactly one detail line per transaction, success or
000250* failure alike, so the report is a complete audit trail of every
000260* record the run touched.  An ERROR outcome pulls its text out of
000270* RESMSG-TABLE by subscript; a successful outcome already has its
000280* text built by whichever 4xxx action paragraph ran, so this
000290* paragraph only has to decide which of the two sources to use.
000300*****************************************************************
000310 8000-BUILD-AND-WRITE-DETAIL.
000320* Clear the whole line first so unused fields print as blanks,
000330* not leftover data from the previous detail line.
000340     MOVE SPACES              TO RPT-DETAIL-LINE.
000350     MOVE TRN-ACTION          TO RPT-D-ACTION.
000360     MOVE TRN-RES-ID          TO RPT-D-RES-ID.
000370     MOVE WS-OUTCOME          TO RPT-D-OUTCOME.
000380
000390* Error text always comes off the message table by subscript;
000400* success text was already built by the action paragraph.
000410     IF WS-OUTCOME EQUAL "ERROR"
000420         MOVE RESMSG-ENTRY(WS-RESULT-MSG-NO) TO RPT-D-MESSAGE
000430         ADD 1 TO WS-CNT-ERRORS
000440     ELSE
000450         MOVE WS-RESULT-TEXT  TO RPT-D-MESSAGE.
000460
000470* FROM moves the formatted line into the FD record and writes
000480* it in one statement, this shop's usual report-write idiom.
000490     WRITE RESULT-RECORD FROM RPT-DETAIL-LINE
000500         AFTER ADVANCING 1 LINE.
000510* Line count drives the page-full test right below.
000520     ADD 1 TO WS-PRINTED-LINES.
000530* Every transaction counts here, error or not - this is the
000540* one total that always matches the transaction file's record
000550* count.
000560     ADD 1 TO WS-CNT-PROCESSED.
000570
000580* RESRPT-PAGE-FULL is an 88-level test in wsresctr.cbl against
000590* WS-PRINTED-LINES - the page size lives with the layout it
000600* governs, not here.
000610     IF RESRPT-PAGE-FULL
000620         PERFORM 8100-PRINT-HEADINGS.
000630 8000-EXIT.
000640     EXIT.
000650
000660*****************************************************************
000670* 8100 starts a fresh page: bump the page number, print the
000680* title over a page eject and the two heading lines under it,
000690* then reset the line counter so 8000 does not fire this again
000700* until the new page actually fills up.
000710*****************************************************************
000720 8100-PRINT-HEADINGS.
000730* Page numbers print on the title line, one shop convention
000740* carried over from the old printer-spool reports.
000750     ADD 1 TO WS-PAGE-NUMBER.
000760     MOVE WS-PAGE-NUMBER      TO RPT-PAGE-NUMBER.
000770* AFTER ADVANCING PAGE forces the page eject.
000780     WRITE RESULT-RECORD FROM RPT-TITLE
000790         AFTER ADVANCING PAGE.
000800     WRITE RESULT-RECORD FROM RPT-HEADING-1
000810         AFTER ADVANCING 2 LINES.
000820     WRITE RESULT-RECORD FROM RPT-HEADING-2
000830         AFTER ADVANCING 1 LINE.
000840* Fresh page, fresh count.
000850     MOVE ZERO                TO WS-PRINTED-LINES.
000860 8100-EXIT.
000870     EXIT.
000880
000890*****************************************************************
000900* 8200 prints the trailer page once, at end of run, after the
000910* master-integrity sweep has had its chance to run.  One block
000920* per counter - label into RPT-T-LABEL, count into RPT-T-COUNT,
000930* write, skip a line - repeated eight times in a fixed order:
000940* processed, created, updated, confirmed, cancelled, completed,
000950* inquiries answered, then errors last so a reviewer's eye lands
000960* on it after everything else.
000970*****************************************************************
000980 8200-WRITE-RUN-TOTALS.
000990* Blank the totals line once before the first block reuses it
001000* eight times over.
001010     MOVE SPACES              TO RPT-TOTALS-LINE.
001020     WRITE RESULT-RECORD FROM SPACES
001030         AFTER ADVANCING 2 LINES.
001040
001050* Total transaction count - matches the transaction file's
001060* record count exactly.
001070     MOVE "TRANSACTIONS PROCESSED....."  TO RPT-T-LABEL.
001080     MOVE WS-CNT-PROCESSED     TO RPT-T-COUNT.
001090     WRITE RESULT-RECORD FROM RPT-TOTALS-LINE
001100         AFTER ADVANCING 1 LINE.
001110
001120* CRE transactions that made it all the way to a WRITE.
001130     MOVE "RESERVATIONS CREATED......."  TO RPT-T-LABEL.
001140     MOVE WS-CNT-CREATED       TO RPT-T-COUNT.
001150     WRITE RESULT-RECORD FROM RPT-TOTALS-LINE
001160         AFTER ADVANCING 1 LINE.
001170
001180* UPD transactions that made it all the way to a REWRITE.
001190     MOVE "RESERVATIONS UPDATED......."  TO RPT-T-LABEL.
001200     MOVE WS-CNT-UPDATED       TO RPT-T-COUNT.
001210     WRITE RESULT-RECORD FROM RPT-TOTALS-LINE
001220         AFTER ADVANCING 1 LINE.
001230
001240* CON transactions that moved a record from PENDING to FIRM.
001250     MOVE "RESERVATIONS CONFIRMED....."  TO RPT-T-LABEL.
001260     MOVE WS-CNT-CONFIRMED     TO RPT-T-COUNT.
001270     WRITE RESULT-RECORD FROM RPT-TOTALS-LINE
001280         AFTER ADVANCING 1 LINE.
001290
001300* CAN transactions that moved a record to CANCELLED.
001310     MOVE "RESERVATIONS CANCELLED....."  TO RPT-T-LABEL.
001320     MOVE WS-CNT-CANCELLED     TO RPT-T-COUNT.
001330     WRITE RESULT-RECORD FROM RPT-TOTALS-LINE
001340         AFTER ADVANCING 1 LINE.
001350
001360* CMP transactions that moved a record to COMPLETED.
001370     MOVE "RESERVATIONS COMPLETED....."  TO RPT-T-LABEL.
001380     MOVE WS-CNT-COMPLETED     TO RPT-T-COUNT.
001390     WRITE RESULT-RECORD FROM RPT-TOTALS-LINE
001400         AFTER ADVANCING 1 LINE.
001410
001420* FID, FGN and FEM inquiries combined - one shared counter,
001430* not broken out by which of the three actions was used.
001440     MOVE "INQUIRIES ANSWERED........."  TO RPT-T-LABEL.
001450     MOVE WS-CNT-INQUIRIES     TO RPT-T-COUNT.
001460     WRITE RESULT-RECORD FROM RPT-TOTALS-LINE
001470         AFTER ADVANCING 1 LINE.
001480
001490* Every transaction that came back from its action paragraph
001500* with WS-OUTCOME still set to ERROR.
001510     MOVE "TRANSACTIONS IN ERROR......"  TO RPT-T-LABEL.
001520     MOVE WS-CNT-ERRORS        TO RPT-T-COUNT.
001530     WRITE RESULT-RECORD FROM RPT-TOTALS-LINE
001540         AFTER ADVANCING 1 LINE.
001550 8200-EXIT.
001560     EXIT.
