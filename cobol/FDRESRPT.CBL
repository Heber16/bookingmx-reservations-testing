000100*****************************************************************
000110* FDRESRPT.CBL
000120* FD and print layout for the reservation run's result report.
000130* One detail line per transaction, plus a title/heading pair
000140* and a trailer-totals block, laid out on a 132-column print
000150* line, printer-spacing-controlled from PROCEDURE DIVISION.
000160*
000170*   MM/DD/YY  BY   TICKET   DESCRIPTION
000180*   06/09/25  RVP  RES-001  ORIGINAL LAYOUT
000190*****************************************************************
000200*****************************************************************
000210* RESULT-FILE is opened OUTPUT once per run in reservation-
000220* maintenance.cob's 2000 paragraph and CLOSEd in 9000 - PRINT-
000230* PLINE, so LABEL RECORDS ARE OMITTED matches the way every other
000240* sequential print file in this shop is declared.
000250*****************************************************************
000260     FD  RESULT-FILE
000270         LABEL RECORDS ARE OMITTED.
000280
000290* One physical print line, 132 columns wide - wide enough for the
000300* detail line below with room to spare, so every record layout
000310* that follows REDEFINES or is moved onto this one FD record via
000320* WRITE ... FROM.
000330     01  RESULT-RECORD                   PIC X(132).
000340
000350
000360*****************************************************************
000370* RPT-TITLE prints once per page, over a page eject, from 8100-
000380* PRINT-HEADINGS.  RPT-PAGE-NUMBER is filled in there from WS-
000390* PAGE-NUMBER in wsresctr.cbl every time the page turns over.
000400*****************************************************************
000410     01  RPT-TITLE.
000420         05  FILLER                      PIC X(40) VALUE SPACES.
000430         05  FILLER                      PIC X(38) VALUE
000440             "RESERVATION MAINTENANCE - RUN RESULTS".
000450         05  FILLER                      PIC X(46) VALUE SPACES.
000460         05  FILLER                      PIC X(04) VALUE "PAG:".
000470         05  RPT-PAGE-NUMBER             PIC ZZ9.
000480         05  FILLER                      PIC X(01) VALUE SPACES.
000490
000500
000510* Column headings under the title - ACTION, RESERVATION ID,
000520* STATUS and MESSAGE, in the same left-to-right order the detail
000530* line below fills them in 8000-BUILD-AND-WRITE-DETAIL.
000540     01  RPT-HEADING-1.
000550         05  FILLER                      PIC X(03) VALUE "ACT".
000560         05  FILLER                      PIC X(02) VALUE SPACES.
000570         05  FILLER                      PIC X(36) VALUE
000580             "RESERVATION ID".
000590         05  FILLER                      PIC X(02) VALUE SPACES.
000600         05  FILLER                      PIC X(05) VALUE "STAT".
000610         05  FILLER                      PIC X(02) VALUE SPACES.
000620         05  FILLER                      PIC X(80) VALUE
000630             "MESSAGE".
000640         05  FILLER                      PIC X(02) VALUE SPACES.
000650
000660
000670* Underline row of dashes, one FILLER per heading column above,
000680* each dash string sized to match its column exactly.
000690     01  RPT-HEADING-2.
000700         05  FILLER                      PIC X(03) VALUE "---".
000710         05  FILLER                      PIC X(02) VALUE SPACES.
000720         05  FILLER                      PIC X(36) VALUE
000730             "------------------------------------".
000740         05  FILLER                      PIC X(02) VALUE SPACES.
000750         05  FILLER                      PIC X(05) VALUE "-----".
000760         05  FILLER                      PIC X(02) VALUE SPACES.
000770         05  FILLER                      PIC X(80) VALUE
000780             "-------------------------------------------------".
000790         05  FILLER                      PIC X(02) VALUE SPACES.
000800
000810
000820*****************************************************************
000830* RPT-DETAIL-LINE is built once per transaction in 8000-BUILD-
000840* AND-WRITE-DETAIL - the action code straight off the transaction
000850* record, the reservation ID, the outcome (SUCCESS or ERROR), and
000860* either a success message the action paragraph built or an error
000870* message pulled out of RESMSG-TABLE by subscript.
000880*****************************************************************
000890     01  RPT-DETAIL-LINE.
000900* Three-byte action code, straight off TRN-ACTION - CRE, UPD, CON,
000910* CAN, CMP, FID, FGN or FEM.
000920         05  RPT-D-ACTION                PIC X(03).
000930         05  FILLER                      PIC X(02) VALUE SPACES.
000940* Full 36-byte reservation ID, blank on a CRE that failed before
000950* one was ever generated.
000960         05  RPT-D-RES-ID                PIC X(36).
000970         05  FILLER                      PIC X(02) VALUE SPACES.
000980* SUCCESS or ERROR, set by the dispatch paragraph before 8000
000990* runs.
001000         05  RPT-D-OUTCOME               PIC X(05).
001010         05  FILLER                      PIC X(02) VALUE SPACES.
001020* 80 bytes is wide enough for the longest entry in RESMSG-TABLE
001030* with room left over for a success message built on the fly.
001040         05  RPT-D-MESSAGE               PIC X(80).
001050         05  FILLER                      PIC X(02) VALUE SPACES.
001060
001070
001080*****************************************************************
001090* RPT-TOTALS-LINE is reused eight times by 8200-WRITE-RUN-TOTALS
001100* at end of run - one label/count pair per WRITE, trailer totals
001110* only, no detail data.
001120*****************************************************************
001130     01  RPT-TOTALS-LINE.
001140* Fixed literal label, left-justified, dot-leadered out to line up
001150* the count column below regardless of label length.
001160         05  RPT-T-LABEL                 PIC X(28).
001170* Zero-suppressed edited count, wide enough for a full day of
001180* transactions against one run.
001190         05  RPT-T-COUNT                 PIC ZZZ,ZZ9.
001200         05  FILLER                      PIC X(97) VALUE SPACES.
001210*****************************************************************
